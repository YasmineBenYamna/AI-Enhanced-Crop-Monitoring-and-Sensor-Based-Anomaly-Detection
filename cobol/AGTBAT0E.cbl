000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. AGTBAT0O.
000220 AUTHOR. R J HANLEY.
000230 INSTALLATION. MIDWEST AGRI-DATA SERVICES.
000240 DATE-WRITTEN. 1987-03-02.
000250 DATE-COMPILED.
000260 SECURITY. COMPANY CONFIDENTIAL.
000270
000280*****************************************************************
000290* Letzte Aenderung :: see change log below
000300* Kurzbeschreibung  :: agent batch driver - reads the unprocessed
000310* Kurzbeschreibung  :: anomaly-event feed and the plot sensor-
000320* Kurzbeschreibung  :: reading feed, builds a recent-value window
000330* Kurzbeschreibung  :: per anomaly, calls the rule engine and the
000340* Kurzbeschreibung  :: explanation writer, and writes one recomm-
000350* Kurzbeschreibung  :: endation per event plus the run report.
000360*---------------------------------------------------------------*
000370* Ver.    | Date       | By   | Comment
000380*---------|------------|------|----------------------------------
000390* A.00.00 | 1987-03-02 | RJH  | Original - irrigation and heat
000400*         |            |      | recommendations only, no report
000410* A.00.01 | 1988-01-18 | RJH  | Added humidity and malfunction
000420*         |            |      | recommendations, plot summary
000430* A.00.02 | 1990-06-12 | DPS  | Call out to RULENG0M/EXPLAN0M
000440*         |            |      | replacing in-line rule logic
000450* A.00.03 | 1994-02-25 | KLB  | Per-rule grand total counts added
000460*         |            |      | to the run report, request WR-220
000470* A.00.04 | 1998-12-03 | MKT  | Y2K review - reading-window day
000480*         |            |      | numbering checked for century
000490*         |            |      | rollover, no change required
000500* A.00.05 | 2001-08-20 | TRV  | Failed-record counting for bad
000510*         |            |      | confidence values, req WR-301
000520* A.00.06 | 2004-07-09 | DPS  | Grand-total urgency counts were
000530*         |            |      | never bumped alongside the plot
000540*         |            |      | counts - run report printed zero
000550*         |            |      | HIGH/MEDIUM/LOW, req WR-326
000560* A.00.07 | 2006-03-14 | PJM  | Removed K-MODUL-R prefix/suffix
000570*         |            |      | redefinition and W-URGENCY-IDX -
000580*         |            |      | neither was ever set or tested,
000590*         |            |      | req WR-342
000600* A.00.08 | 2006-04-10 | PJM  | Renumbered the D1xx callout/plot-
000610*         |            |      | total/rule-count paragraphs onto
000620*         |            |      | B2xx-B6xx and the E1xx report-
000630*         |            |      | print paragraphs onto F1xx-F9xx -
000640*         |            |      | this shop has no D or E section,
000650*         |            |      | req WR-347
000660*---------------------------------------------------------------*
000670******************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     SWITCH-15 IS ANZEIGE-VERSION
000730         ON STATUS IS SHOW-VERSION
000740     C01 IS TOP-OF-FORM
000750     CLASS ALPHNUM IS "0123456789"
000760                      "abcdefghijklmnopqrstuvwxyz"
000770                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SENSOR-READINGS  ASSIGN TO SENSRD
000820         FILE STATUS IS FS-SENSRD-STAT.
000830     SELECT ANOMALY-EVENTS   ASSIGN TO ANOMEV
000840         FILE STATUS IS FS-ANOMEV-STAT.
000850     SELECT RECOMMENDATIONS  ASSIGN TO AGTREC
000860         FILE STATUS IS FS-AGTREC-STAT.
000870     SELECT RUN-REPORT       ASSIGN TO RUNRPT
000880         FILE STATUS IS FS-RUNRPT-STAT.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920 FD  SENSOR-READINGS
000930     RECORD CONTAINS 51 CHARACTERS.
000940 01  SENSRD-RECORD               PIC X(51).
000950
000960 FD  ANOMALY-EVENTS
000970     RECORD CONTAINS 59 CHARACTERS.
000980 01  ANOMEV-RECORD               PIC X(59).
000990
001000 FD  RECOMMENDATIONS
001010     RECORD CONTAINS 273 CHARACTERS.
001020 01  AGTREC-RECORD               PIC X(273).
001030
001040 FD  RUN-REPORT
001050     RECORD CONTAINS 132 CHARACTERS.
001060 01  RUNRPT-LINE                 PIC X(132).
001070
001080 WORKING-STORAGE SECTION.
001090*---------------------------------------------------------------*
001100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001110*---------------------------------------------------------------*
001120 01          COMP-FELDER.
001130     05      C4-TALLY            PIC S9(04) COMP.
001140     05      C4-READ-CNT         PIC S9(04) COMP.
001150     05      C4-WIN-IDX          PIC S9(04) COMP.
001160     05      C4-WIN-CNT          PIC S9(04) COMP.
001170     05      C4-PLOT-IDX         PIC S9(04) COMP.
001180     05      C4-PLOT-CNT         PIC S9(04) COMP.
001190     05      C4-RULE-IDX         PIC S9(04) COMP.
001200     05      C4-MIN-ANOM         PIC S9(09) COMP.
001210     05      C4-MIN-DIFF         PIC S9(09) COMP.
001220     05      C4-MM-SUB           PIC S9(04) COMP.
001230     05      C4-LINECNT          PIC S9(04) COMP.
001240     05      C4-PAGENUM          PIC S9(04) COMP.
001250
001260 77          C4-MAX-READ         PIC S9(04) COMP VALUE 3000.
001270 77          C4-MAX-PLOT         PIC S9(04) COMP VALUE 300.
001280
001290 01          KONSTANTE-FELDER.
001300     05      K-MODUL             PIC X(08) VALUE "AGTBAT0O".
001310
001320*---------------------------------------------------------------*
001330* Monatstabelle: kumulierte Tage vor Monat n (ohne Schaltjahr) -
001340* genuegt fuer das 6-Stunden-Fenster, Schaltjahr-Randfehler von
001350* hoechstens einem Tag Anfang Maerz wird in Kauf genommen
001360*---------------------------------------------------------------*
001370 01          CUM-DAYS-VALUES     PIC X(36) VALUE
001380                 "000031059090120151181212243273304334".
001390 01          CUM-DAYS-TABLE REDEFINES CUM-DAYS-VALUES.
001400     05      CUM-DAYS OCCURS 12 TIMES
001410                                  PIC 9(03).
001420
001430*---------------------------------------------------------------*
001440* Datei-Status Felder
001450*---------------------------------------------------------------*
001460 01          FILE-STATUS-FELDER.
001470     05      FS-SENSRD-STAT      PIC X(02).
001480          88 FS-SENSRD-OK                   VALUE "00".
001490          88 FS-SENSRD-EOF                  VALUE "10".
001500     05      FS-ANOMEV-STAT      PIC X(02).
001510          88 FS-ANOMEV-OK                   VALUE "00".
001520          88 FS-ANOMEV-EOF                  VALUE "10".
001530     05      FS-AGTREC-STAT      PIC X(02).
001540          88 FS-AGTREC-OK                   VALUE "00".
001550     05      FS-RUNRPT-STAT      PIC X(02).
001560          88 FS-RUNRPT-OK                   VALUE "00".
001570
001580*---------------------------------------------------------------*
001590* Conditional-Felder
001600*---------------------------------------------------------------*
001610 01          SCHALTER.
001620     05      SENSRD-EOF-SW       PIC 9     VALUE ZERO.
001630          88 SENSRD-NOT-EOF                 VALUE ZERO.
001640          88 SENSRD-AT-EOF                  VALUE 1.
001650     05      ANOMEV-EOF-SW       PIC 9     VALUE ZERO.
001660          88 ANOMEV-NOT-EOF                 VALUE ZERO.
001670          88 ANOMEV-AT-EOF                  VALUE 1.
001680     05      REC-VALID-SW        PIC 9     VALUE ZERO.
001690          88 REC-IS-VALID                   VALUE 1.
001700          88 REC-NOT-VALID                  VALUE ZERO.
001710     05      PLOT-FOUND-SW       PIC 9     VALUE ZERO.
001720          88 PLOT-WAS-FOUND                 VALUE 1.
001730          88 PLOT-NOT-FOUND                 VALUE ZERO.
001740
001750*---------------------------------------------------------------*
001760* weitere Arbeitsfelder
001770*---------------------------------------------------------------*
001780 01          WORK-FELDER.
001790     05      W-SENSOR-TYPE       PIC X(12).
001800
001810*---------------------------------------------------------------*
001820* Zeitstempel-Zerlegung fuer die Fenster-Berechnung - ein Monat
001830* als Minutenzahl seit Jahr 0000, genuegt fuer den Vergleich
001840* zweier Zeitstempel im selben Lauf
001850*---------------------------------------------------------------*
001860 01          DATE-CALC-FELDER.
001870     05      W-TS-YYYY           PIC 9(04).
001880     05      W-TS-MM             PIC 9(02).
001890     05      W-TS-DD             PIC 9(02).
001900     05      W-TS-HHMI           PIC 9(04).
001910     05      W-TS-HHMI-R REDEFINES W-TS-HHMI.
001920        10   W-TS-HH             PIC 9(02).
001930        10   W-TS-MI             PIC 9(02).
001940     05      W-CALC-DAYNUM       PIC S9(09) COMP.
001950     05      W-CALC-MINUTE       PIC S9(09) COMP.
001960
001970 01          ED-FELDER.
001980     05      ED-PAGENUM          PIC ZZZ9.
001990     05      ED-LINENUM          PIC ZZZ9.
002000
002010*---------------------------------------------------------------*
002020* Lese-Tabelle fuer die Sensor-Messwerte, vom Haupt-Lesepass
002030* aufgebaut und fuer jedes Anomaly-Event nach passenden Werten
002040* durchsucht
002050*---------------------------------------------------------------*
002060 01          READING-TABLE.
002070     05      RT-ENTRY OCCURS 3000 TIMES INDEXED BY RT-IDX.
002080        10   RT-PLOT-ID          PIC 9(04).
002090        10   RT-MINUTE           PIC S9(09) COMP.
002100        10   RT-SENSOR-TYPE      PIC X(12).
002110        10   RT-VALUE            PIC S9(03)V99.
002120
002130*---------------------------------------------------------------*
002140* Fenster der letzten 10 Messwerte fuer das aktuelle Event
002150*---------------------------------------------------------------*
002160 01          WINDOW-TABLE.
002170     05      WIN-ENTRY OCCURS 10 TIMES INDEXED BY WIN-IDX.
002180        10   WIN-VALUE           PIC S9(03)V99.
002190
002200*---------------------------------------------------------------*
002210* Plot-Summen fuer den Kontrollwechsel am Ende des Laufs
002220*---------------------------------------------------------------*
002230 01          PLOT-TOTAL-TABLE.
002240     05      PT-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
002250        10   PT-PLOT-ID          PIC 9(04).
002260        10   PT-EVT-CNT          PIC S9(04) COMP.
002270        10   PT-HIGH-CNT         PIC S9(04) COMP.
002280        10   PT-MED-CNT          PIC S9(04) COMP.
002290        10   PT-LOW-CNT          PIC S9(04) COMP.
002300
002310*---------------------------------------------------------------*
002320* Grand-Total Zaehler
002330*---------------------------------------------------------------*
002340 01          GRAND-TOTALS.
002350     05      GT-READ-CNT         PIC S9(05) COMP.
002360     05      GT-PROC-CNT         PIC S9(05) COMP.
002370     05      GT-FAIL-CNT         PIC S9(05) COMP.
002380     05      GT-HIGH-CNT         PIC S9(05) COMP.
002390     05      GT-MED-CNT          PIC S9(05) COMP.
002400     05      GT-LOW-CNT          PIC S9(05) COMP.
002410
002420 01          ED-GRAND-TOTALS.
002430     05      ED-GT-READ          PIC ZZZZ9.
002440     05      ED-GT-PROC          PIC ZZZZ9.
002450     05      ED-GT-FAIL          PIC ZZZZ9.
002460     05      ED-GT-HIGH          PIC ZZZZ9.
002470     05      ED-GT-MED           PIC ZZZZ9.
002480     05      ED-GT-LOW           PIC ZZZZ9.
002490     05      ED-PT-PLOT          PIC 9(04).
002500     05      ED-PT-EVT           PIC ZZZ9.
002510     05      ED-PT-HIGH          PIC ZZZ9.
002520     05      ED-PT-MED           PIC ZZZ9.
002530     05      ED-PT-LOW           PIC ZZZ9.
002540     05      ED-RC-EVENT         PIC 9(06).
002550     05      ED-RC-PLOT          PIC 9(04).
002560     05      ED-RC-CONF          PIC 9.99.
002570     05      ED-RC-PRIOR         PIC 99.
002580
002590*---------------------------------------------------------------*
002600* Regel-Namen Tabelle, fuer die Zaehlung je Regel im Laufbericht
002610*---------------------------------------------------------------*
002620 01          RULE-COUNT-VALUES.
002630     05      FILLER              PIC X(24) VALUE
002640                 "IRRIGATION-FAILURE  0000".
002650     05      FILLER              PIC X(24) VALUE
002660                 "HEAT-STRESS         0000".
002670     05      FILLER              PIC X(24) VALUE
002680                 "HUMIDITY-ANOMALY    0000".
002690     05      FILLER              PIC X(24) VALUE
002700                 "SENSOR-MALFUNCTION  0000".
002710     05      FILLER              PIC X(24) VALUE
002720                 "LOW-CONFIDENCE      0000".
002730     05      FILLER              PIC X(24) VALUE
002740                 "DEFAULT             0000".
002750 01          RULE-COUNT-TABLE REDEFINES RULE-COUNT-VALUES.
002760     05      RC-ENTRY OCCURS 6 TIMES INDEXED BY RC-IDX.
002770        10   RC-NAME             PIC X(20).
002780        10   RC-COUNT            PIC 9(04).
002790
002800*---------------------------------------------------------------*
002810* Record-Layouts - gemeinsame Copybooks
002820*---------------------------------------------------------------*
002830 COPY SSFSRR0E OF "=SSFLIB".
002840 COPY SSFAEV0E OF "=SSFLIB".
002850 COPY SSFREC0E OF "=SSFLIB".
002860
002870*---------------------------------------------------------------*
002880* Uebergabebereiche fuer die Rule-Engine und die Explain-Routine
002890*---------------------------------------------------------------*
002900 01          RULENG-LINK.
002910     05      RL-MODE                  PIC X(01).
002920     05      RL-INPUT.
002930        10   RL-PLOT-ID               PIC 9(04).
002940        10   RL-SENSOR-TYPE           PIC X(12).
002950        10   RL-SEVERITY              PIC X(08).
002960        10   RL-CONFIDENCE            PIC 9V99.
002970        10   RL-WINDOW-CNT            PIC S9(04) COMP.
002980        10   RL-WINDOW-VALUE OCCURS 10 TIMES
002990                                       PIC S9(03)V99.
003000     05      RL-MULTI-INPUT.
003010        10   RL-MULTI-CNT             PIC S9(04) COMP.
003020        10   RL-MULTI-CTX OCCURS 20 TIMES.
003030           15 RLM-SENSOR-TYPE         PIC X(12).
003040           15 RLM-SEVERITY            PIC X(08).
003050           15 RLM-CONFIDENCE          PIC 9V99.
003060     05      RL-OUTPUT.
003070        10   RL-ACTION                PIC X(30).
003080        10   RL-URGENCY               PIC X(06).
003090        10   RL-OUT-CONFIDENCE        PIC 9V99.
003100        10   RL-RULE-NAME             PIC X(20).
003110        10   RL-RULE-PRIORITY         PIC 9(02).
003120        10   RL-REASON-CODE           PIC X(08).
003130        10   RL-REASON-NUM-1          PIC S9(03)V9.
003140        10   RL-REASON-NUM-2          PIC S9(03)V9.
003150        10   RL-REASON-NUM-3          PIC S9(03)V9.
003160        10   RL-REASON-TXT            PIC X(40).
003170        10   RL-ANOMALY-COUNT         PIC S9(04) COMP.
003180     05      FILLER                   PIC X(02).
003190
003200 01          EXPLAN-LINK.
003210     05      EX-INPUT.
003220        10   EX-TIMESTAMP             PIC 9(12).
003230        10   EX-SEVERITY              PIC X(08).
003240        10   EX-SENSOR-TYPE           PIC X(12).
003250        10   EX-CONFIDENCE            PIC 9V99.
003260        10   EX-ACTION                PIC X(30).
003270        10   EX-URGENCY               PIC X(06).
003280        10   EX-OUT-CONFIDENCE        PIC 9V99.
003290        10   EX-REASON-CODE           PIC X(08).
003300        10   EX-REASON-NUM-1          PIC S9(03)V9.
003310        10   EX-REASON-NUM-2          PIC S9(03)V9.
003320        10   EX-REASON-NUM-3          PIC S9(03)V9.
003330        10   EX-REASON-TXT            PIC X(40).
003340        10   EX-ANOMALY-COUNT         PIC S9(04) COMP.
003350     05      EX-OUTPUT.
003360        10   EX-EXPLANATION           PIC X(200).
003370        10   EX-SUMMARY               PIC X(40).
003380     05      FILLER                   PIC X(02).
003390
003400 01          REPORT-LINES.
003410     05      RL-HEAD-1                PIC X(132).
003420     05      RL-HEAD-2                PIC X(132).
003430     05      RL-DETAIL                PIC X(132).
003440     05      RL-PLOTSUM               PIC X(132).
003450     05      RL-GRAND                PIC X(132).
003460
003470 PROCEDURE DIVISION.
003480******************************************************************
003490* Steuerungs-Section
003500******************************************************************
003510 A100-STEUERUNG SECTION.
003520 A100-00.
003530     IF  SHOW-VERSION
003540         DISPLAY K-MODUL " AGENT BATCH DRIVER"
003550         STOP RUN
003560     END-IF
003570
003580     PERFORM B000-VORLAUF
003590     PERFORM B100-VERARBEITUNG
003600         UNTIL ANOMEV-AT-EOF
003610     PERFORM B800-SUMMARY
003620     PERFORM B900-ENDE
003630     STOP RUN
003640     .
003650 A100-99.
003660     EXIT.
003670******************************************************************
003680* Vorlauf: Dateien oeffnen, Lese-Tabelle aufbauen, Kopf drucken
003690******************************************************************
003700 B000-VORLAUF SECTION.
003710 B000-00.
003720     MOVE ZERO TO GT-READ-CNT GT-PROC-CNT GT-FAIL-CNT
003730     MOVE ZERO TO GT-HIGH-CNT GT-MED-CNT GT-LOW-CNT
003740     MOVE ZERO TO C4-PLOT-CNT
003750     MOVE 1 TO C4-PAGENUM
003760     MOVE ZERO TO C4-LINECNT
003770
003780     OPEN INPUT  SENSOR-READINGS
003790     OPEN INPUT  ANOMALY-EVENTS
003800     OPEN OUTPUT RECOMMENDATIONS
003810     OPEN OUTPUT RUN-REPORT
003820
003830     PERFORM C100-LOAD-READINGS
003840         UNTIL SENSRD-AT-EOF
003850
003860     READ ANOMALY-EVENTS INTO SSF-ANOMALY-EVENT
003870         AT END SET ANOMEV-AT-EOF TO TRUE
003880     END-READ
003890
003900     PERFORM F100-HEADLINE
003910     .
003920 B000-99.
003930     EXIT.
003940******************************************************************
003950* Lese-Tabelle: ein Eintrag je Sensor-Messwert
003960******************************************************************
003970 C100-LOAD-READINGS SECTION.
003980 C100-00.
003990     READ SENSOR-READINGS INTO SSF-SENSOR-READING
004000         AT END
004010             SET SENSRD-AT-EOF TO TRUE
004020             GO TO C100-99
004030     END-READ
004040
004050     ADD 1 TO C4-READ-CNT
004060     IF  C4-READ-CNT > C4-MAX-READ
004070         GO TO C100-99
004080     END-IF
004090
004100     MOVE SR-TS-YYYYMMDD(1:4)  TO W-TS-YYYY
004110     MOVE SR-TS-YYYYMMDD(5:2)  TO W-TS-MM
004120     MOVE SR-TS-YYYYMMDD(7:2)  TO W-TS-DD
004130     MOVE SR-TS-HHMI           TO W-TS-HHMI
004140     PERFORM C500-DAYNUM THRU C500-99
004150
004160     SET RT-IDX TO C4-READ-CNT
004170     MOVE SR-PLOT-ID           TO RT-PLOT-ID(RT-IDX)
004180     MOVE SR-SENSOR-TYPE       TO RT-SENSOR-TYPE(RT-IDX)
004190     MOVE SR-VALUE             TO RT-VALUE(RT-IDX)
004200     MOVE W-CALC-MINUTE        TO RT-MINUTE(RT-IDX)
004210     .
004220 C100-99.
004230     EXIT.
004240******************************************************************
004250* Minutenzahl seit Jahr 0000 aus einem zerlegten Zeitstempel -
004260* fuer den Vergleich zweier Zeitstempel im Fenstertest
004270******************************************************************
004280 C500-DAYNUM SECTION.
004290 C500-00.
004300     MOVE W-TS-MM TO C4-MM-SUB
004310     COMPUTE W-CALC-DAYNUM = (W-TS-YYYY * 366)
004320             + CUM-DAYS(C4-MM-SUB) + W-TS-DD
004330     COMPUTE W-CALC-MINUTE = (W-CALC-DAYNUM * 1440)
004340             + (W-TS-HH * 60) + W-TS-MI
004350     .
004360 C500-99.
004370     EXIT.
004380******************************************************************
004390* Verarbeitung: ein Durchlauf pro Anomaly-Event
004400******************************************************************
004410 B100-VERARBEITUNG SECTION.
004420 B100-00.
004430     ADD 1 TO GT-READ-CNT
004440     PERFORM C400-VALIDATE
004450
004460     IF  REC-NOT-VALID                                            WR-301
004470         ADD 1 TO GT-FAIL-CNT                                     WR-301
004480     ELSE
004490         PERFORM C200-DERIVE-SENSOR
004500         PERFORM C300-WINDOW
004510         PERFORM B200-CALL-ENGINE
004520         PERFORM B300-CALL-EXPLAIN
004530         PERFORM B400-BUILD-REC
004540         PERFORM B500-PLOT-TOTALS
004550         PERFORM B600-RULE-COUNT
004560         PERFORM F200-DETAIL
004570         ADD 1 TO GT-PROC-CNT
004580     END-IF
004590
004600     READ ANOMALY-EVENTS INTO SSF-ANOMALY-EVENT
004610         AT END SET ANOMEV-AT-EOF TO TRUE
004620     END-READ
004630     .
004640 B100-99.
004650     EXIT.
004660******************************************************************
004670* Feldpruefung: Confidence muss numerisch und 0.00 - 1.00 sein
004680******************************************************************
004690 C400-VALIDATE SECTION.
004700 C400-00.
004710     SET REC-IS-VALID TO TRUE
004720     IF  AE-CONFIDENCE NOT NUMERIC
004730         SET REC-NOT-VALID TO TRUE
004740     ELSE
004750         IF  AE-CONFIDENCE > 1.00                                 WR-301
004760             SET REC-NOT-VALID TO TRUE                            WR-301
004770         END-IF
004780     END-IF
004790     .
004800 C400-99.
004810     EXIT.
004820******************************************************************
004830* Sensor-Typ aus dem Anomaly-Type Text ableiten - Gross/Klein-
004840* schreibung spielt keine Rolle, da der Feed nur Grossbuchstaben
004850* liefert
004860******************************************************************
004870 C200-DERIVE-SENSOR SECTION.
004880 C200-00.
004890     MOVE ZERO TO C4-TALLY
004900     INSPECT AE-ANOMALY-TYPE TALLYING C4-TALLY
004910         FOR ALL "MOISTURE"
004920     IF  C4-TALLY = ZERO
004930         INSPECT AE-ANOMALY-TYPE TALLYING C4-TALLY
004940             FOR ALL "SOIL"
004950     END-IF
004960     IF  C4-TALLY > ZERO
004970         MOVE "MOISTURE    " TO W-SENSOR-TYPE
004980         GO TO C200-99
004990     END-IF
005000
005010     MOVE ZERO TO C4-TALLY
005020     INSPECT AE-ANOMALY-TYPE TALLYING C4-TALLY
005030         FOR ALL "TEMPERATURE"
005040     IF  C4-TALLY = ZERO
005050         INSPECT AE-ANOMALY-TYPE TALLYING C4-TALLY
005060             FOR ALL "TEMP"
005070     END-IF
005080     IF  C4-TALLY > ZERO
005090         MOVE "TEMPERATURE " TO W-SENSOR-TYPE
005100         GO TO C200-99
005110     END-IF
005120
005130     MOVE ZERO TO C4-TALLY
005140     INSPECT AE-ANOMALY-TYPE TALLYING C4-TALLY
005150         FOR ALL "HUMIDITY"
005160     IF  C4-TALLY > ZERO
005170         MOVE "HUMIDITY    " TO W-SENSOR-TYPE
005180         GO TO C200-99
005190     END-IF
005200
005210     MOVE "UNKNOWN     " TO W-SENSOR-TYPE
005220     .
005230 C200-99.
005240     EXIT.
005250******************************************************************
005260* Fenster der letzten 10 passenden Messwerte innerhalb von 6
005270* Stunden vor (und einschliesslich) dem Anomaly-Zeitstempel
005280******************************************************************
005290 C300-WINDOW SECTION.
005300 C300-00.
005310     MOVE AE-TS-YYYYMMDD(1:4)  TO W-TS-YYYY
005320     MOVE AE-TS-YYYYMMDD(5:2)  TO W-TS-MM
005330     MOVE AE-TS-YYYYMMDD(7:2)  TO W-TS-DD
005340     MOVE AE-TS-HHMI           TO W-TS-HHMI
005350     PERFORM C500-DAYNUM THRU C500-99
005360     MOVE W-CALC-MINUTE TO C4-MIN-ANOM
005370
005380     MOVE ZERO TO C4-WIN-CNT
005390     PERFORM C310-SCAN-ONE
005400         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > C4-READ-CNT
005410     .
005420 C300-99.
005430     EXIT.
005440******************************************************************
005450* Pruefung eines einzelnen Lese-Tabelle Eintrags
005460******************************************************************
005470 C310-SCAN-ONE SECTION.
005480 C310-00.
005490     IF  RT-PLOT-ID(RT-IDX) = AE-PLOT-ID
005500     AND RT-SENSOR-TYPE(RT-IDX) = W-SENSOR-TYPE
005510         COMPUTE C4-MIN-DIFF = C4-MIN-ANOM - RT-MINUTE(RT-IDX)
005520         IF  C4-MIN-DIFF >= 0 AND C4-MIN-DIFF <= 360
005530             PERFORM C320-PUSH-WINDOW
005540         END-IF
005550     END-IF
005560     .
005570 C310-99.
005580     EXIT.
005590******************************************************************
005600* Schiebefenster: die letzten 10 Werte, aeltester zuerst
005610******************************************************************
005620 C320-PUSH-WINDOW SECTION.
005630 C320-00.
005640     IF  C4-WIN-CNT < 10
005650         ADD 1 TO C4-WIN-CNT
005660         SET WIN-IDX TO C4-WIN-CNT
005670         MOVE RT-VALUE(RT-IDX) TO WIN-VALUE(WIN-IDX)
005680     ELSE
005690         PERFORM C330-SHIFT-WINDOW
005700             VARYING WIN-IDX FROM 1 BY 1 UNTIL WIN-IDX > 9
005710         SET WIN-IDX TO 10
005720         MOVE RT-VALUE(RT-IDX) TO WIN-VALUE(WIN-IDX)
005730     END-IF
005740     .
005750 C320-99.
005760     EXIT.
005770 C330-SHIFT-WINDOW SECTION.
005780 C330-00.
005790     MOVE WIN-VALUE(WIN-IDX + 1) TO WIN-VALUE(WIN-IDX)
005800     .
005810 C330-99.
005820     EXIT.
005830******************************************************************
005840* Rule Engine aufrufen - Uebergabebereich fuellen
005850******************************************************************
005860 B200-CALL-ENGINE SECTION.
005870 B200-00.
005880     MOVE "S"            TO RL-MODE
005890     MOVE AE-PLOT-ID      TO RL-PLOT-ID
005900     MOVE W-SENSOR-TYPE   TO RL-SENSOR-TYPE
005910     MOVE AE-SEVERITY     TO RL-SEVERITY
005920     MOVE AE-CONFIDENCE   TO RL-CONFIDENCE
005930     MOVE C4-WIN-CNT      TO RL-WINDOW-CNT
005940     PERFORM B210-MOVE-WINDOW
005950         VARYING C4-WIN-IDX FROM 1 BY 1
005960         UNTIL C4-WIN-IDX > C4-WIN-CNT
005970     CALL "RULENG0M" USING RULENG-LINK
005980     .
005990 B200-99.
006000     EXIT.
006010 B210-MOVE-WINDOW SECTION.
006020 B210-00.
006030     SET WIN-IDX TO C4-WIN-IDX
006040     MOVE WIN-VALUE(WIN-IDX) TO RL-WINDOW-VALUE(C4-WIN-IDX)
006050     .
006060 B210-99.
006070     EXIT.
006080******************************************************************
006090* Explain-Routine aufrufen - Uebergabebereich fuellen
006100******************************************************************
006110 B300-CALL-EXPLAIN SECTION.
006120 B300-00.
006130     MOVE AE-TIMESTAMP        TO EX-TIMESTAMP
006140     MOVE AE-SEVERITY         TO EX-SEVERITY
006150     MOVE W-SENSOR-TYPE       TO EX-SENSOR-TYPE
006160     MOVE AE-CONFIDENCE       TO EX-CONFIDENCE
006170     MOVE RL-ACTION           TO EX-ACTION
006180     MOVE RL-URGENCY          TO EX-URGENCY
006190     MOVE RL-OUT-CONFIDENCE   TO EX-OUT-CONFIDENCE
006200     MOVE RL-REASON-CODE      TO EX-REASON-CODE
006210     MOVE RL-REASON-NUM-1     TO EX-REASON-NUM-1
006220     MOVE RL-REASON-NUM-2     TO EX-REASON-NUM-2
006230     MOVE RL-REASON-NUM-3     TO EX-REASON-NUM-3
006240     MOVE RL-REASON-TXT       TO EX-REASON-TXT
006250     MOVE RL-ANOMALY-COUNT    TO EX-ANOMALY-COUNT
006260     CALL "EXPLAN0M" USING EXPLAN-LINK
006270     .
006280 B300-99.
006290     EXIT.
006300******************************************************************
006310* Empfehlungssatz aufbauen und schreiben
006320******************************************************************
006330 B400-BUILD-REC SECTION.
006340 B400-00.
006350     MOVE AE-EVENT-ID         TO RC-EVENT-ID
006360     MOVE AE-PLOT-ID          TO RC-PLOT-ID
006370     MOVE RL-ACTION           TO RC-ACTION
006380     MOVE RL-URGENCY          TO RC-URGENCY
006390     MOVE RL-OUT-CONFIDENCE   TO RC-CONFIDENCE
006400     MOVE RL-RULE-NAME        TO RC-RULE-NAME
006410     MOVE RL-RULE-PRIORITY    TO RC-RULE-PRIORITY
006420     MOVE EX-EXPLANATION      TO RC-EXPLANATION
006430     WRITE AGTREC-RECORD FROM SSF-AGENT-RECOMMENDATION
006440     .
006450 B400-99.
006460     EXIT.
006470******************************************************************
006480* Plot-Summen fortschreiben - neuer Plot wird angelegt, falls
006490* noch nicht in der Tabelle enthalten
006500******************************************************************
006510 B500-PLOT-TOTALS SECTION.
006520 B500-00.
006530     SET PLOT-NOT-FOUND TO TRUE
006540     PERFORM B510-FIND-PLOT
006550         VARYING PT-IDX FROM 1 BY 1
006560         UNTIL PT-IDX > C4-PLOT-CNT OR PLOT-WAS-FOUND
006570
006580     IF  PLOT-NOT-FOUND
006590         IF  C4-PLOT-CNT < C4-MAX-PLOT
006600             ADD 1 TO C4-PLOT-CNT
006610         END-IF
006620         SET PT-IDX TO C4-PLOT-CNT
006630         MOVE AE-PLOT-ID TO PT-PLOT-ID(PT-IDX)
006640         MOVE ZERO TO PT-EVT-CNT(PT-IDX)
006650         MOVE ZERO TO PT-HIGH-CNT(PT-IDX)
006660         MOVE ZERO TO PT-MED-CNT(PT-IDX)
006670         MOVE ZERO TO PT-LOW-CNT(PT-IDX)
006680     END-IF
006690
006700     ADD 1 TO PT-EVT-CNT(PT-IDX)
006710     EVALUATE RL-URGENCY
006720         WHEN "HIGH  "
006730             ADD 1 TO PT-HIGH-CNT(PT-IDX)
006740             ADD 1 TO GT-HIGH-CNT                                 WR-326
006750         WHEN "MEDIUM"
006760             ADD 1 TO PT-MED-CNT(PT-IDX)
006770             ADD 1 TO GT-MED-CNT                                  WR-326
006780         WHEN OTHER
006790             ADD 1 TO PT-LOW-CNT(PT-IDX)
006800             ADD 1 TO GT-LOW-CNT                                  WR-326
006810     END-EVALUATE
006820     .
006830 B500-99.
006840     EXIT.
006850 B510-FIND-PLOT SECTION.
006860 B510-00.
006870     IF  PT-PLOT-ID(PT-IDX) = AE-PLOT-ID
006880         SET PLOT-WAS-FOUND TO TRUE
006890     END-IF
006900     .
006910 B510-99.
006920     EXIT.
006930******************************************************************
006940* Zaehlung je Regelname fuer den Laufbericht
006950******************************************************************
006960 B600-RULE-COUNT SECTION.
006970 B600-00.
006980     SET RC-IDX TO 1                                              WR-220
006990     SEARCH RC-ENTRY                                              WR-220
007000         AT END                                                   WR-220
007010             CONTINUE                                             WR-220
007020         WHEN RC-NAME(RC-IDX) = RL-RULE-NAME                      WR-220
007030             ADD 1 TO RC-COUNT(RC-IDX)                            WR-220
007040     END-SEARCH
007050     .
007060 B600-99.
007070     EXIT.
007080******************************************************************
007090* Zusammenfassung: Plot-Summenbloecke und Gesamtsummen drucken
007100******************************************************************
007110 B800-SUMMARY SECTION.
007120 B800-00.
007130     PERFORM F300-PLOTBRK
007140         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > C4-PLOT-CNT
007150     PERFORM F900-GRAND
007160     .
007170 B800-99.
007180     EXIT.
007190******************************************************************
007200* Nachlauf: Dateien schliessen
007210******************************************************************
007220 B900-ENDE SECTION.
007230 B900-00.
007240     CLOSE SENSOR-READINGS
007250     CLOSE ANOMALY-EVENTS
007260     CLOSE RECOMMENDATIONS
007270     CLOSE RUN-REPORT
007280     .
007290 B900-99.
007300     EXIT.
007310******************************************************************
007320* Kopfzeilen des Laufberichts
007330******************************************************************
007340 F100-HEADLINE SECTION.
007350 F100-00.
007360     MOVE SPACES TO RL-HEAD-1
007370     MOVE C4-PAGENUM TO ED-PAGENUM
007380     STRING "AGENT BATCH RUN REPORT" DELIMITED BY SIZE
007390             "          PAGE " DELIMITED BY SIZE
007400             ED-PAGENUM         DELIMITED BY SIZE
007410         INTO RL-HEAD-1
007420     WRITE RUNRPT-LINE FROM RL-HEAD-1
007430         BEFORE ADVANCING TOP-OF-FORM
007440
007450     MOVE SPACES TO RL-HEAD-2
007460     STRING "EVENT  PLOT SENSOR-TYPE  SEVERITY RULE-NAME"
007470             DELIMITED BY SIZE
007480             "            ACTION                         URG CONF"
007490             DELIMITED BY SIZE
007500         INTO RL-HEAD-2
007510     WRITE RUNRPT-LINE FROM RL-HEAD-2
007520         AFTER ADVANCING 2 LINES
007530     .
007540 F100-99.
007550     EXIT.
007560******************************************************************
007570* Detailzeile je Empfehlung
007580******************************************************************
007590 F200-DETAIL SECTION.
007600 F200-00.
007610     MOVE AE-EVENT-ID TO ED-RC-EVENT
007620     MOVE AE-PLOT-ID  TO ED-RC-PLOT
007630     MOVE RL-OUT-CONFIDENCE TO ED-RC-CONF
007640     MOVE SPACES TO RL-DETAIL
007650     STRING ED-RC-EVENT   " " ED-RC-PLOT  " "
007660             W-SENSOR-TYPE " " AE-SEVERITY " "
007670             RL-RULE-NAME  " " RL-ACTION   " "
007680             RL-URGENCY    " " ED-RC-CONF
007690         DELIMITED BY SIZE
007700         INTO RL-DETAIL
007710     WRITE RUNRPT-LINE FROM RL-DETAIL
007720         AFTER ADVANCING 1 LINES
007730     .
007740 F200-99.
007750     EXIT.
007760******************************************************************
007770* Plot-Summenblock - ein Block je Plot nach den Detailzeilen
007780******************************************************************
007790 F300-PLOTBRK SECTION.
007800 F300-00.
007810     MOVE PT-PLOT-ID(PT-IDX)  TO ED-PT-PLOT
007820     MOVE PT-EVT-CNT(PT-IDX)  TO ED-PT-EVT
007830     MOVE PT-HIGH-CNT(PT-IDX) TO ED-PT-HIGH
007840     MOVE PT-MED-CNT(PT-IDX)  TO ED-PT-MED
007850     MOVE PT-LOW-CNT(PT-IDX)  TO ED-PT-LOW
007860     MOVE SPACES TO RL-PLOTSUM
007870     STRING "PLOT " ED-PT-PLOT " TOTAL " ED-PT-EVT
007880             " EVENTS  HIGH=" ED-PT-HIGH
007890             " MEDIUM=" ED-PT-MED " LOW=" ED-PT-LOW
007900         DELIMITED BY SIZE
007910         INTO RL-PLOTSUM
007920     WRITE RUNRPT-LINE FROM RL-PLOTSUM
007930         AFTER ADVANCING 1 LINES
007940     .
007950 F300-99.
007960     EXIT.
007970******************************************************************
007980* Gesamtsummen des Laufs
007990******************************************************************
008000 F900-GRAND SECTION.
008010 F900-00.
008020     MOVE GT-READ-CNT TO ED-GT-READ
008030     MOVE GT-PROC-CNT TO ED-GT-PROC
008040     MOVE GT-FAIL-CNT TO ED-GT-FAIL
008050     MOVE GT-HIGH-CNT TO ED-GT-HIGH
008060     MOVE GT-MED-CNT  TO ED-GT-MED
008070     MOVE GT-LOW-CNT  TO ED-GT-LOW
008080     MOVE SPACES TO RL-GRAND
008090     STRING "GRAND TOTALS  READ=" ED-GT-READ
008100             " PROCESSED=" ED-GT-PROC " FAILED=" ED-GT-FAIL
008110             " HIGH=" ED-GT-HIGH " MEDIUM=" ED-GT-MED
008120             " LOW=" ED-GT-LOW
008130         DELIMITED BY SIZE
008140         INTO RL-GRAND
008150     WRITE RUNRPT-LINE FROM RL-GRAND
008160         AFTER ADVANCING 2 LINES
008170
008180     PERFORM F910-RULE-LINE
008190         VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX > 6
008200     .
008210 F900-99.
008220     EXIT.
008230******************************************************************
008240* Gesamtsumme je Regelname
008250******************************************************************
008260 F910-RULE-LINE SECTION.
008270 F910-00.
008280     MOVE SPACES TO RL-GRAND
008290     STRING RC-NAME(RC-IDX) " " RC-COUNT(RC-IDX)
008300         DELIMITED BY SIZE
008310         INTO RL-GRAND
008320     WRITE RUNRPT-LINE FROM RL-GRAND
008330         AFTER ADVANCING 1 LINES
008340     .
008350 F910-99.
008360     EXIT.

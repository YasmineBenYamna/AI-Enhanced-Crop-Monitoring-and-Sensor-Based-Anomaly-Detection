000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. EXPLAN0M.
000220 AUTHOR. R J HANLEY.
000230 INSTALLATION. MIDWEST AGRI-DATA SERVICES.
000240 DATE-WRITTEN. 1987-03-25.
000250 DATE-COMPILED.
000260 SECURITY. COMPANY CONFIDENTIAL.
000270
000280*****************************************************************
000290* Letzte Aenderung :: see change log below
000300* Kurzbeschreibung  :: composes the recommendation explanation
000310* Kurzbeschreibung  :: text and the short summary line that go
000320* Kurzbeschreibung  :: out on the AGENT-RECOMMENDATION record,
000330* Kurzbeschreibung  :: from the rule engine's output fields.
000340*---------------------------------------------------------------*
000350* Ver.    | Date       | By   | Comment
000360*---------|------------|------|----------------------------------
000370* A.00.00 | 1987-03-25 | RJH  | Original - basic sentence with
000380*         |            |      | sensor phrase and description
000390* A.00.01 | 1988-01-11 | RJH  | Added the optional reasoning
000400*         |            |      | sentences (drop, humidity, chg)
000410* A.00.02 | 1990-06-05 | DPS  | Added the multi-anomaly reasoning
000420*         |            |      | phrase and the short summary form
000430* A.00.03 | 1996-02-05 | KLB  | Widened explanation buffer and
000440*         |            |      | re-checked STRING pointer usage
000450* A.00.04 | 1998-12-02 | MKT  | Y2K review - date text built from
000460*         |            |      | the 8-digit YYYYMMDD field already
000470*         |            |      | in use, no 2-digit year anywhere
000480* A.00.05 | 2004-07-12 | DPS  | HIGH urgency prefix literal ran to
000490*         |            |      | 28 chars but field only held 24 -
000500*         |            |      | "required: " was clipped before
000510*         |            |      | the action text. Widened, WR-340
000520* A.00.06 | 2004-07-12 | DPS  | Sensor phrase, severity word, tag
000530*         |            |      | and action text are kept padded to
000540*         |            |      | a fixed width; STRINGing by SIZE
000550*         |            |      | carried the padding into the
000560*         |            |      | sentence as extra blanks between
000570*         |            |      | words. Added trim routine so only
000580*         |            |      | the real text goes in, req WR-341
000590* A.00.07 | 2006-03-28 | PJM  | W-NUM-SCRATCH/W-NUM-EDIT removed -
000600*         |            |      | never read or set. Sensor-type
000610*         |            |      | phrase and confidence-level word
000620*         |            |      | now come off local lookup tables
000630*         |            |      | instead of EVALUATE/nested IF,
000640*         |            |      | req WR-346
000650* A.00.08 | 2006-04-10 | PJM  | U100-TRIM-LEN removed - severity
000660*         |            |      | word and urgency prefix/tag now
000670*         |            |      | come off local lookup tables, same
000680*         |            |      | as the action description off the
000690*         |            |      | widened ACT-TABLE, each entry
000700*         |            |      | already carrying its own length.
000710*         |            |      | No more trim loop, req WR-347
000720*---------------------------------------------------------------*
000730******************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     SWITCH-15 IS ANZEIGE-VERSION
000790         ON STATUS IS SHOW-VERSION
000800     CLASS ALPHNUM IS "0123456789"
000810                      "abcdefghijklmnopqrstuvwxyz"
000820                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000830
000840 DATA DIVISION.
000850 WORKING-STORAGE SECTION.
000860*---------------------------------------------------------------*
000870* Comp-Felder
000880*---------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-PTR              PIC S9(04) COMP.
000910     05      C4-SENSOR-LEN       PIC S9(04) COMP.                 DPS0407
000920     05      C4-SEV-LEN          PIC S9(04) COMP.                 DPS0407
000930     05      C4-URG-LEN          PIC S9(04) COMP.                 DPS0407
000940     05      C4-TAG-LEN          PIC S9(04) COMP.                 DPS0407
000950     05      C4-ACT-LEN          PIC S9(04) COMP.                 DPS0407
000960
000970 01          KONSTANTE-FELDER.
000980     05      K-MODUL             PIC X(08) VALUE "EXPLAN0M".
000990
001000*---------------------------------------------------------------*
001010* Fuehlertyp-Phrase und ihre echte Laenge, fuer den               PJM0603
001020* Erklaerungssatz - ersetzt die EVALUATE/Trim-Kombination         PJM0603
001030* die vorher fuer die Fuehlertyp-Phrase lief, req WR-346          PJM0603
001040*---------------------------------------------------------------*
001050 01          SENSOR-PHRASE-VALUES.                                PJM0603
001060     05      FILLER              PIC X(27) VALUE                  PJM0603
001070         "MOISTURE    soil moisture13".                           PJM0603
001080     05      FILLER              PIC X(27) VALUE                  PJM0603
001090         "TEMPERATURE temperature  11".                           PJM0603
001100     05      FILLER              PIC X(27) VALUE                  PJM0603
001110         "HUMIDITY    humidity     08".                           PJM0603
001120 01          SENSOR-PHRASE-TABLE REDEFINES                        PJM0603
001130                                 SENSOR-PHRASE-VALUES.            PJM0603
001140     05      SNP-ENTRY OCCURS 3 TIMES INDEXED BY SNP-IDX.         PJM0603
001150        10   SNP-CODE           PIC X(12).                        PJM0603
001160        10   SNP-PHRASE         PIC X(13).                        PJM0603
001170        10   SNP-LEN            PIC 9(02).                        PJM0603
001180
001190*---------------------------------------------------------------*
001200* Konfidenzwort nach Schwellwert, fuer den Erklaerungssatz -      PJM0603
001210* ersetzt die verschachtelte IF-Pruefung, req WR-346              PJM0603
001220*---------------------------------------------------------------*
001230 01          CONF-WORD-VALUES.                                    PJM0603
001240     05      FILLER              PIC X(11) VALUE                  PJM0603
001250         "high    080".                                           PJM0603
001260     05      FILLER              PIC X(11) VALUE                  PJM0603
001270         "moderate060".                                           PJM0603
001280 01          CONF-WORD-TABLE REDEFINES CONF-WORD-VALUES.          PJM0603
001290     05      CONF-WORD-ENTRY OCCURS 2 TIMES                       PJM0603
001300                                 INDEXED BY CONF-IDX.             PJM0603
001310        10   CONF-WORD          PIC X(08).                        PJM0603
001320        10   CONF-CUTOFF        PIC 9V99.                         PJM0603
001330
001340*---------------------------------------------------------------*
001350* Severitaetswort in Kleinschreibung und seine echte              PJM0410
001360* Laenge, fuer den Erklaerungssatz - ersetzt INSPECT              PJM0410
001370* CONVERTING plus Trimmroutine, req WR-347                        PJM0410
001380*---------------------------------------------------------------*
001390 01          SEV-WORD-VALUES.                                     PJM0410
001400     05      FILLER              PIC X(18) VALUE                  PJM0410
001410         "CRITICALcritical08".                                    PJM0410
001420     05      FILLER              PIC X(18) VALUE                  PJM0410
001430         "HIGH    high    04".                                    PJM0410
001440     05      FILLER              PIC X(18) VALUE                  PJM0410
001450         "MEDIUM  medium  06".                                    PJM0410
001460     05      FILLER              PIC X(18) VALUE                  PJM0410
001470         "LOW     low     03".                                    PJM0410
001480     05      FILLER              PIC X(18) VALUE                  PJM0410
001490         "NORMAL  normal  06".                                    PJM0410
001500 01          SEV-WORD-TABLE REDEFINES SEV-WORD-VALUES.            PJM0410
001510     05      SVW-ENTRY OCCURS 5 TIMES INDEXED BY SVW-IDX.         PJM0410
001520        10   SVW-CODE           PIC X(08).                        PJM0410
001530        10   SVW-WORD           PIC X(08).                        PJM0410
001540        10   SVW-LEN            PIC 9(02).                        PJM0410
001550
001560*---------------------------------------------------------------*
001570* Dringlichkeitsvorsatz und Kurz-Tag nach EX-URGENCY, mit         PJM0410
001580* echten Laengen - ersetzt die EVALUATE/Trimmroutine-             PJM0410
001590* Kombination, req WR-347                                         PJM0410
001600*---------------------------------------------------------------*
001610 01          URG-VALUES.                                          PJM0410
001620     05      FILLER              PIC X(40) VALUE                  PJM0410
001630         "HIGH  Immediate action required: 27HIGH4".              PJM0410
001640     05      FILLER              PIC X(40) VALUE                  PJM0410
001650         "MEDIUMRecommended action:        20MED 3".              PJM0410
001660 01          URG-TABLE REDEFINES URG-VALUES.                      PJM0410
001670     05      URG-ENTRY OCCURS 2 TIMES INDEXED BY URG-IDX.         PJM0410
001680        10   URG-CODE           PIC X(06).                        PJM0410
001690        10   URG-PREFIX         PIC X(27).                        PJM0410
001700        10   URG-PLEN           PIC 9(02).                        PJM0410
001710        10   URG-TAG            PIC X(04).                        PJM0410
001720        10   URG-TLEN           PIC 9(01).                        PJM0410
001730
001740*---------------------------------------------------------------*
001750* weitere Arbeitsfelder
001760*---------------------------------------------------------------*
001770 01          WORK-FELDER.
001780     05      W-SEV-LOWER         PIC X(08).
001790     05      W-SENSOR-PHRASE     PIC X(13).
001800     05      W-URGENCY-PREFIX    PIC X(28).                       DPS0407
001810     05      W-CONF-LEVEL        PIC X(08).
001820     05      W-ACT-DESC          PIC X(40).
001830     05      W-TAG               PIC X(04).
001840     05      W-DATE-TXT          PIC X(10).
001850     05      W-TIME-TXT          PIC X(05).
001860     05      W-REASON-SENT       PIC X(90).                       KLB9602
001870*
001880 01          ED-FELDER.
001890     05      ED-MODEL-CONF       PIC 9.99.
001900     05      ED-AGENT-CONF       PIC 9.99.
001910     05      ED-REASON-1         PIC ZZ9.9.
001920     05      ED-REASON-2         PIC ZZ9.9.
001930     05      ED-REASON-3         PIC ZZ9.9.
001940     05      ED-ANOM-CNT         PIC ZZ9.
001950
001960*---------------------------------------------------------------*
001970* Severity-Tabelle und Aktionsbeschreibungs-Tabelle, gemeinsam
001980* mit dem Rule Engine genutzt
001990*---------------------------------------------------------------*
002000 COPY SSFWRK0E OF "=SSFLIB".
002010
002020 LINKAGE SECTION.
002030*-->    Uebergabe aus Hauptprogramm AGTBAT0O
002040 01     EXPLAN-LINK.
002050    05  EX-INPUT.
002060        10 EX-TIMESTAMP           PIC 9(12).
002070        10 EX-TIMESTAMP-R REDEFINES EX-TIMESTAMP.
002080           15 EX-TS-YYYYMMDD      PIC 9(08).
002090           15 EX-TS-HHMI          PIC 9(04).
002100        10 EX-SEVERITY            PIC X(08).
002110        10 EX-SENSOR-TYPE         PIC X(12).
002120        10 EX-CONFIDENCE          PIC 9V99.
002130        10 EX-ACTION              PIC X(30).
002140        10 EX-URGENCY             PIC X(06).
002150        10 EX-OUT-CONFIDENCE      PIC 9V99.
002160        10 EX-REASON-CODE         PIC X(08).
002170        10 EX-REASON-NUM-1        PIC S9(03)V9.
002180        10 EX-REASON-NUM-2        PIC S9(03)V9.
002190        10 EX-REASON-NUM-3        PIC S9(03)V9.
002200        10 EX-REASON-TXT          PIC X(40).
002210        10 EX-ANOMALY-COUNT       PIC S9(04) COMP.
002220    05  EX-OUTPUT.
002230        10 EX-EXPLANATION         PIC X(200).
002240        10 EX-SUMMARY             PIC X(40).
002250    05  FILLER                    PIC X(02).
002260
002270 PROCEDURE DIVISION USING EXPLAN-LINK.
002280******************************************************************
002290* Steuerungs-Section
002300******************************************************************
002310 A100-STEUERUNG SECTION.
002320 A100-00.
002330     IF  SHOW-VERSION
002340         DISPLAY K-MODUL " EXPLANATION WRITER"
002350         GOBACK
002360     END-IF
002370
002380     PERFORM B000-VORLAUF THRU B000-99
002390     PERFORM B100-VERARBEITUNG THRU B100-99
002400     PERFORM B200-SUMMARY THRU B200-99
002410     GOBACK
002420     .
002430 A100-99.
002440     EXIT.
002450
002460******************************************************************
002470* Vorlauf - abgeleitete Textbausteine ermitteln
002480******************************************************************
002490 B000-VORLAUF SECTION.
002500 B000-00.
002510     MOVE SPACES TO EX-EXPLANATION, EX-SUMMARY
002520
002530     MOVE "normal  " TO W-SEV-LOWER                               PJM0410
002540     MOVE 6           TO C4-SEV-LEN                               PJM0410
002550     SET SVW-IDX TO 1                                             PJM0410
002560     SEARCH SVW-ENTRY                                             PJM0410
002570         WHEN SVW-CODE(SVW-IDX) = EX-SEVERITY                     PJM0410
002580             MOVE SVW-WORD(SVW-IDX) TO W-SEV-LOWER                PJM0410
002590             MOVE SVW-LEN(SVW-IDX)  TO C4-SEV-LEN                 PJM0410
002600     END-SEARCH                                                   PJM0410
002610
002620     MOVE "sensor       " TO W-SENSOR-PHRASE                      PJM0603
002630     MOVE 6                TO C4-SENSOR-LEN                       PJM0603
002640     SET SNP-IDX TO 1                                             PJM0603
002650     SEARCH SNP-ENTRY                                             PJM0603
002660         WHEN SNP-CODE(SNP-IDX) = EX-SENSOR-TYPE                  PJM0603
002670             MOVE SNP-PHRASE(SNP-IDX) TO W-SENSOR-PHRASE          PJM0603
002680             MOVE SNP-LEN(SNP-IDX)    TO C4-SENSOR-LEN            PJM0603
002690     END-SEARCH                                                   PJM0603
002700
002710     MOVE "Suggested action: " TO W-URGENCY-PREFIX                PJM0410
002720     MOVE 18                    TO C4-URG-LEN                     PJM0410
002730     MOVE "LOW "                TO W-TAG                          PJM0410
002740     MOVE 3                     TO C4-TAG-LEN                     PJM0410
002750     SET URG-IDX TO 1                                             PJM0410
002760     SEARCH URG-ENTRY                                             PJM0410
002770         WHEN URG-CODE(URG-IDX) = EX-URGENCY                      PJM0410
002780             MOVE URG-PREFIX(URG-IDX) TO W-URGENCY-PREFIX         PJM0410
002790             MOVE URG-PLEN(URG-IDX)   TO C4-URG-LEN               PJM0410
002800             MOVE URG-TAG(URG-IDX)    TO W-TAG                    PJM0410
002810             MOVE URG-TLEN(URG-IDX)   TO C4-TAG-LEN               PJM0410
002820     END-SEARCH                                                   PJM0410
002830
002840     MOVE "low     " TO W-CONF-LEVEL                              PJM0603
002850     SET CONF-IDX TO 1                                            PJM0603
002860     SEARCH CONF-WORD-ENTRY                                       PJM0603
002870         WHEN EX-OUT-CONFIDENCE >= CONF-CUTOFF(CONF-IDX)          PJM0603
002880             MOVE CONF-WORD(CONF-IDX) TO W-CONF-LEVEL             PJM0603
002890     END-SEARCH                                                   PJM0603
002900
002910     MOVE EX-CONFIDENCE     TO ED-MODEL-CONF
002920     MOVE EX-OUT-CONFIDENCE TO ED-AGENT-CONF
002930     MOVE EX-REASON-NUM-1   TO ED-REASON-1
002940     MOVE EX-REASON-NUM-2   TO ED-REASON-2
002950     MOVE EX-REASON-NUM-3   TO ED-REASON-3
002960
002970     STRING EX-TS-YYYYMMDD(1:4) "-" EX-TS-YYYYMMDD(5:2) "-"
002980         EX-TS-YYYYMMDD(7:2)
002990         DELIMITED BY SIZE INTO W-DATE-TXT
003000     STRING EX-TS-HHMI(1:2) ":" EX-TS-HHMI(3:2)
003010         DELIMITED BY SIZE INTO W-TIME-TXT
003020
003030     MOVE SPACES TO W-ACT-DESC
003040     MOVE 40     TO C4-ACT-LEN                                    PJM0410
003050     SET ACT-IDX TO 1
003060     SEARCH ACT-ENTRY
003070         WHEN ACT-CODE(ACT-IDX) = EX-ACTION
003080             MOVE ACT-DESC(ACT-IDX) TO W-ACT-DESC
003090             MOVE ACT-DESC-LEN(ACT-IDX) TO C4-ACT-LEN             PJM0410
003100     END-SEARCH
003110     .
003120 B000-99.
003130     EXIT.
003140
003150******************************************************************
003160* Verarbeitung - den Erklaerungstext zusammenbauen
003170******************************************************************
003180 B100-VERARBEITUNG SECTION.
003190 B100-00.
003200     MOVE 1 TO C4-PTR
003210     STRING "On " W-DATE-TXT " at " W-TIME-TXT
003220         ", sensor readings detected a "
003230         DELIMITED BY SIZE
003240         W-SEV-LOWER(1:C4-SEV-LEN) DELIMITED BY SIZE              DPS0407
003250         " "
003260         DELIMITED BY SIZE
003270         INTO EX-EXPLANATION
003280         WITH POINTER C4-PTR
003290     STRING W-SENSOR-PHRASE(1:C4-SENSOR-LEN) DELIMITED BY SIZE    DPS0407
003300         " anomaly (model confidence: "
003310         ED-MODEL-CONF "). "
003320         DELIMITED BY SIZE
003330         INTO EX-EXPLANATION
003340         WITH POINTER C4-PTR
003350
003360     PERFORM C100-REASON THRU C100-99
003370
003380     STRING W-URGENCY-PREFIX(1:C4-URG-LEN) DELIMITED BY SIZE      DPS0407
003390         " "
003400         DELIMITED BY SIZE
003410         W-ACT-DESC(1:C4-ACT-LEN) DELIMITED BY SIZE               DPS0407
003420         ". Agent confidence: "
003430         DELIMITED BY SIZE
003440         INTO EX-EXPLANATION
003450         WITH POINTER C4-PTR
003460     STRING W-CONF-LEVEL " (" ED-AGENT-CONF ")."
003470         DELIMITED BY SIZE
003480         INTO EX-EXPLANATION
003490         WITH POINTER C4-PTR
003500     .
003510 B100-99.
003520     EXIT.
003530
003540******************************************************************
003550* optionale Begruendungssaetze nach Reason-Code
003560******************************************************************
003570 C100-REASON SECTION.
003580 C100-00.
003590     MOVE SPACES TO W-REASON-SENT
003600     EVALUATE EX-REASON-CODE
003610         WHEN "DROP    "                                          RJH8801
003620             STRING "Soil moisture decreased " ED-REASON-1        RJH8801
003630                 "% in recent readings. "                         RJH8801
003640                 DELIMITED BY SIZE INTO W-REASON-SENT             RJH8801
003650         WHEN "DISEASE "                                          RJH8801
003660             STRING "High humidity (" ED-REASON-1                 RJH8801
003670                 "%) increases disease risk. "                    RJH8801
003680                 DELIMITED BY SIZE INTO W-REASON-SENT             RJH8801
003690         WHEN "STRESS  "                                          RJH8801
003700             STRING "Low humidity (" ED-REASON-1                  RJH8801
003710                 "%) may cause plant stress. "                    RJH8801
003720                 DELIMITED BY SIZE INTO W-REASON-SENT             RJH8801
003730         WHEN "CHANGE  "                                          RJH8801
003740             STRING "Reading changed from " ED-REASON-1 " to "    RJH8801
003750                 ED-REASON-2 " (change: " ED-REASON-3 "). "       RJH8801
003760                 DELIMITED BY SIZE INTO W-REASON-SENT             RJH8801
003770         WHEN "IMPOSS  "
003780             STRING "Sensor reported an out-of-range value ("
003790                 ED-REASON-1 "). "
003800                 DELIMITED BY SIZE INTO W-REASON-SENT
003810         WHEN "MULTI   "                                          DPS9006
003820             MOVE EX-ANOMALY-COUNT TO ED-ANOM-CNT                 DPS9006
003830             STRING "Multiple sensor types affected: "            DPS9006
003840                 EX-REASON-TXT " (" ED-ANOM-CNT                   DPS9006
003850                 " anomalies). "                                  DPS9006
003860                 DELIMITED BY SIZE INTO W-REASON-SENT             DPS9006
003870         WHEN OTHER
003880             CONTINUE
003890     END-EVALUATE
003900     IF  W-REASON-SENT NOT = SPACES
003910         STRING W-REASON-SENT DELIMITED BY SIZE
003920             INTO EX-EXPLANATION
003930             WITH POINTER C4-PTR
003940     END-IF
003950     .
003960 C100-99.
003970     EXIT.
003980
003990******************************************************************
004000* Kurzfassung - <TAG> <Beschreibung>
004010******************************************************************
004020 B200-SUMMARY SECTION.
004030 B200-00.
004040     MOVE 1 TO C4-PTR
004050     STRING W-TAG(1:C4-TAG-LEN) DELIMITED BY SIZE                 DPS0407
004060         " "
004070         DELIMITED BY SIZE
004080         W-ACT-DESC(1:C4-ACT-LEN) DELIMITED BY SIZE               DPS0407
004090         INTO EX-SUMMARY
004100         WITH POINTER C4-PTR
004110     .
004120 B200-99.
004130     EXIT.

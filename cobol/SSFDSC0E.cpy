000100*****************************************************************
000110* SSFDSC0E  --  Detector-Score record layouts (raw and classified)
000120*
000130* Ver.    | Date       | By   | Comment
000140*---------|------------|------|----------------------------------
000150* A.00.00 | 1989-05-08 | DPS  | Original layout for the raw
000160*         |            |      | detector anomaly-score feed
000170* A.00.01 | 1989-06-21 | DPS  | Added the classified-score record
000180*         |            |      | carrying severity and confidence
000190*****************************************************************
000200 01          SSF-DETECT-SCORE.
000210     05      DS-INDEX            PIC  9(04).
000220     05      DS-SCORE            PIC S9V9(04).
000230     05      DS-ANOMALY-FLAG     PIC  X(01).
000240          88 DS-IS-ANOMALY                 VALUE "Y".
000250          88 DS-NOT-ANOMALY                VALUE "N".
000260     05      FILLER              PIC  X(02).
000270*
000280 01          SSF-CLASSIFIED-SCORE.
000290     05      CS-INDEX            PIC  9(04).
000300     05      CS-SCORE            PIC S9V9(04).
000310     05      CS-ANOMALY-FLAG     PIC  X(01).
000320     05      CS-SEVERITY         PIC  X(08).
000330     05      CS-CONFIDENCE       PIC  9V99.
000340     05      FILLER              PIC  X(02).

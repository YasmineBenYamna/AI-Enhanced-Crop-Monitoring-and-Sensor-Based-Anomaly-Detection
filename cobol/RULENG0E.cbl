000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. RULENG0M.
000220 AUTHOR. R J HANLEY.
000230 INSTALLATION. MIDWEST AGRI-DATA SERVICES.
000240 DATE-WRITTEN. 1987-03-18.
000250 DATE-COMPILED.
000260 SECURITY. COMPANY CONFIDENTIAL.
000270
000280*****************************************************************
000290* Letzte Aenderung :: see change log below
000300* Kurzbeschreibung  :: prioritized agronomy rule engine - picks
000310* Kurzbeschreibung  :: the single best recommendation for one
000320* Kurzbeschreibung  :: anomaly context, or an aggregate recomm-
000330* Kurzbeschreibung  :: endation for several anomalies reported
000340* Kurzbeschreibung  :: on the same plot at the same time.
000350*---------------------------------------------------------------*
000360* Ver.    | Date       | By   | Comment
000370*---------|------------|------|----------------------------------
000380* A.00.00 | 1987-03-18 | RJH  | Original - irrigation, heat and
000390*         |            |      | sensor-malfunction rules only
000400* A.00.01 | 1988-01-11 | RJH  | Added humidity-anomaly rule per
000410*         |            |      | extension office request WR-114
000420* A.00.02 | 1990-06-05 | DPS  | Added low-confidence fallback and
000430*         |            |      | the multiple-anomaly aggregation
000440*         |            |      | entry point (RL-MODE = "M")
000450* A.00.03 | 1994-02-22 | KLB  | Irrigation-drop confidence bump
000460*         |            |      | capped at 0.95 per agronomy memo
000470* A.00.04 | 1998-12-02 | MKT  | Y2K review - no date math in
000480*         |            |      | this module, no changes required
000490* A.00.05 | 2001-08-14 | TRV  | Sensor-malfunction impossible
000500*         |            |      | value ranges widened for gh plots
000510* A.00.06 | 2006-03-14 | PJM  | Irrigation drop-pct window lookup
000520*         |            |      | indexed before checking the window
000530*         |            |      | held any readings - abend on a new
000540*         |            |      | plot with no history, req WR-344
000550* A.00.07 | 2006-03-14 | PJM  | Reason-number fields truncated the
000560*         |            |      | second decimal instead of rounding
000570*         |            |      | half-up per agronomy office memo,
000580*         |            |      | req WR-343
000590* A.00.08 | 2006-03-21 | PJM  | Removed K-MODUL-R prefix/suffix
000600*         |            |      | redefinition - never set or read.
000610*         |            |      | Impossible-value ranges and heat-
000620*         |            |      | stress action table moved out of
000630*         |            |      | in-line IF/EVALUATE, req WR-345
000640* A.00.09 | 2006-04-10 | PJM  | Single-context fallback in the
000650*         |            |      | multi-anomaly entry forced a
000660*         |            |      | 10-reading window with no real
000670*         |            |      | data behind it - irrigation,
000680*         |            |      | humidity and malfunction rules
000690*         |            |      | ran against stale or zeroed
000700*         |            |      | readings instead of none at all,
000710*         |            |      | req WR-348
000720*---------------------------------------------------------------*
000730******************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     SWITCH-15 IS ANZEIGE-VERSION
000790         ON STATUS IS SHOW-VERSION
000800     CLASS ALPHNUM IS "0123456789"
000810                      "abcdefghijklmnopqrstuvwxyz"
000820                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000830
000840 DATA DIVISION.
000850 WORKING-STORAGE SECTION.
000860*---------------------------------------------------------------*
000870* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000880*---------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-IDX              PIC S9(04) COMP.
000910     05      C4-CNT              PIC S9(04) COMP.
000920     05      C4-GRADE            PIC S9(04) COMP.
000930     05      C4-MAX-GRADE        PIC S9(04) COMP.
000940     05      C4-PTR              PIC S9(04) COMP.
000950
000960 01          KONSTANTE-FELDER.
000970     05      K-MODUL             PIC X(08) VALUE "RULENG0M".
000980
000990*---------------------------------------------------------------*
001000* Plausible-Wertebereich je Fuehlertyp, fuer B140-MALFUNCTION -   WR-345
001010* ersetzt die zwei fest verdrahteten IF-Bloecke, req WR-345       WR-345
001020*---------------------------------------------------------------*
001030 01          RANGE-VALUES.                                        WR-345
001040     05      FILLER              PIC X(20) VALUE                  WR-345
001050         "MOISTURE    +000+100".                                  WR-345
001060     05      FILLER              PIC X(20) VALUE                  WR-345
001070         "HUMIDITY    +000+100".                                  WR-345
001080     05      FILLER              PIC X(20) VALUE                  WR-345
001090         "TEMPERATURE -020+060".                                  WR-345
001100 01          RANGE-TABLE REDEFINES RANGE-VALUES.                  WR-345
001110     05      RNG-ENTRY OCCURS 3 TIMES INDEXED BY RNG-IDX.         WR-345
001120        10   RNG-SENSOR         PIC X(12).                        WR-345
001130        10   RNG-LOW            PIC S9(03)                        WR-345
001140                                SIGN LEADING SEPARATE.            WR-345
001150        10   RNG-HIGH           PIC S9(03)                        WR-345
001160                                SIGN LEADING SEPARATE.            WR-345
001170
001180*---------------------------------------------------------------*
001190* Heat-stress Aktion/Urgency je Severity, fuer B120-HEAT -        WR-345
001200* ersetzt die EVALUATE-Kaskade, req WR-345                        WR-345
001210*---------------------------------------------------------------*
001220 01          HEAT-ACTION-VALUES.                                  WR-345
001230     05      FILLER              PIC X(36) VALUE                  WR-345
001240         "CRITICALHEAT-STRESS-MITIGATIONHIGH  ".                  WR-345
001250     05      FILLER              PIC X(36) VALUE                  WR-345
001260         "HIGH    TEMPERATURE-MONITORINGMEDIUM".                  WR-345
001270     05      FILLER              PIC X(36) VALUE                  WR-345
001280         "MEDIUM  TEMPERATURE-MONITORINGMEDIUM".                  WR-345
001290 01          HEAT-ACTION-TABLE REDEFINES HEAT-ACTION-VALUES.      WR-345
001300     05      HAT-ENTRY OCCURS 3 TIMES INDEXED BY HAT-IDX.         WR-345
001310        10   HAT-SEVERITY       PIC X(08).                        WR-345
001320        10   HAT-ACTION         PIC X(22).                        WR-345
001330        10   HAT-URGENCY        PIC X(06).                        WR-345
001340
001350*---------------------------------------------------------------*
001360* Conditional-Felder
001370*---------------------------------------------------------------*
001380 01          SCHALTER.
001390     05      RL-APPLIED-SW       PIC 9     VALUE ZERO.
001400          88 RL-NOT-APPLIED                VALUE ZERO.
001410          88 RL-IS-APPLIED                  VALUE 1.
001420     05      RL-IMPOSSIBLE-SW    PIC 9     VALUE ZERO.
001430          88 RL-VALUE-POSSIBLE              VALUE ZERO.
001440          88 RL-VALUE-IMPOSSIBLE            VALUE 1.
001450     05      RL-FLAGGED-SW       PIC 9     VALUE ZERO.
001460          88 RL-NOT-FLAGGED                 VALUE ZERO.
001470          88 RL-IS-FLAGGED                  VALUE 1.
001480
001490     05      DIST-MOISTURE-SW    PIC 9     VALUE ZERO.
001500          88 DIST-MOISTURE                  VALUE 1.
001510     05      DIST-TEMP-SW        PIC 9     VALUE ZERO.
001520          88 DIST-TEMP                      VALUE 1.
001530     05      DIST-HUMID-SW       PIC 9     VALUE ZERO.
001540          88 DIST-HUMID                     VALUE 1.
001550     05      DIST-UNKNOWN-SW     PIC 9     VALUE ZERO.
001560          88 DIST-UNKNOWN                   VALUE 1.
001570
001580*---------------------------------------------------------------*
001590* weitere Arbeitsfelder
001600*---------------------------------------------------------------*
001610 01          WORK-FELDER.
001620     05      W-FIRST-VAL         PIC S9(03)V99.
001630     05      W-LAST-VAL          PIC S9(03)V99.
001640     05      W-PREV-VAL          PIC S9(03)V99.
001650     05      W-DROP-PCT          PIC S9(03)V9.
001660     05      W-CHANGE            PIC S9(03)V9.
001670     05      W-HUMID-VAL         PIC S9(03)V99.
001680     05      W-CONF-SUM          PIC S9(03)V99.
001690     05      W-CONF-AVG          PIC 9V99.
001700     05      W-MAX-SEV-NAME      PIC X(08).
001710
001720*---------------------------------------------------------------*
001730* Severity-Wort  auf Grad  --  shared lookup copybook
001740*---------------------------------------------------------------*
001750 COPY SSFWRK0E OF "=SSFLIB".
001760
001770 LINKAGE SECTION.
001780*-->    Uebergabe aus Hauptprogramm AGTBAT0O
001790 01     RULENG-LINK.
001800    05  RL-MODE                  PIC X(01).
001810*           "S" = single anomaly context, "M" = multiple-anomaly
001820*           aggregation for several events on the same plot
001830    05  RL-INPUT.
001840        10 RL-PLOT-ID            PIC 9(04).
001850        10 RL-SENSOR-TYPE        PIC X(12).
001860        10 RL-SEVERITY           PIC X(08).
001870        10 RL-CONFIDENCE         PIC 9V99.
001880        10 RL-WINDOW-CNT         PIC S9(04) COMP.
001890        10 RL-WINDOW-VALUE OCCURS 10 TIMES
001900                                  PIC S9(03)V99.
001910        10 RL-WINDOW-NAMED REDEFINES RL-WINDOW-VALUE.
001920           15 RL-WIN-FIRST        PIC S9(03)V99.
001930           15 FILLER OCCURS 9 TIMES
001940                                  PIC S9(03)V99.
001950    05  RL-MULTI-INPUT.
001960        10 RL-MULTI-CNT          PIC S9(04) COMP.
001970        10 RL-MULTI-CTX OCCURS 20 TIMES.
001980           15 RLM-SENSOR-TYPE    PIC X(12).
001990           15 RLM-SEVERITY       PIC X(08).
002000           15 RLM-CONFIDENCE     PIC 9V99.
002010    05  RL-OUTPUT.
002020        10 RL-ACTION             PIC X(30).
002030        10 RL-URGENCY            PIC X(06).
002040        10 RL-OUT-CONFIDENCE     PIC 9V99.
002050        10 RL-RULE-NAME          PIC X(20).
002060        10 RL-RULE-PRIORITY      PIC 9(02).
002070        10 RL-REASON-CODE        PIC X(08).
002080        10 RL-REASON-NUM-1       PIC S9(03)V9.
002090        10 RL-REASON-NUM-2       PIC S9(03)V9.
002100        10 RL-REASON-NUM-3       PIC S9(03)V9.
002110        10 RL-REASON-TXT         PIC X(40).
002120        10 RL-ANOMALY-COUNT      PIC S9(04) COMP.
002130    05  FILLER                   PIC X(02).
002140
002150 PROCEDURE DIVISION USING RULENG-LINK.
002160******************************************************************
002170* Steuerungs-Section
002180******************************************************************
002190 A100-STEUERUNG SECTION.
002200 A100-00.
002210     IF  SHOW-VERSION
002220         DISPLAY K-MODUL " RULE ENGINE"
002230         GOBACK
002240     END-IF
002250
002260     IF  RL-MODE = "M"
002270         PERFORM B200-MULTI THRU B200-99
002280     ELSE
002290         PERFORM B000-VORLAUF THRU B000-99
002300         PERFORM B100-VERARBEITUNG THRU B100-99
002310     END-IF
002320     GOBACK
002330     .
002340 A100-99.
002350     EXIT.
002360
002370******************************************************************
002380* Vorlauf - Ausgabefelder und Schalter leeren
002390******************************************************************
002400 B000-VORLAUF SECTION.
002410 B000-00.
002420     INITIALIZE RL-OUTPUT
002430     SET RL-NOT-APPLIED TO TRUE
002440     .
002450 B000-99.
002460     EXIT.
002470
002480******************************************************************
002490* Verarbeitung - Regeln in Prioritaetsreihenfolge pruefen;
002500* da die Prioritaeten streng fallend sind, ist die erste Regel,
002510* die zutrifft, bereits die hoechstpriorisierte.
002520******************************************************************
002530 B100-VERARBEITUNG SECTION.
002540 B100-00.
002550     PERFORM B110-IRRIGATION THRU B110-99
002560     IF  RL-NOT-APPLIED
002570         PERFORM B120-HEAT THRU B120-99
002580     END-IF
002590     IF  RL-NOT-APPLIED                                           WR-114
002600         PERFORM B130-HUMIDITY THRU B130-99                       WR-114
002610     END-IF
002620     IF  RL-NOT-APPLIED
002630         PERFORM B140-MALFUNCTION THRU B140-99
002640     END-IF
002650     IF  RL-NOT-APPLIED
002660         PERFORM B150-LOWCONF THRU B150-99
002670     END-IF
002680     IF  RL-NOT-APPLIED
002690         PERFORM B160-DEFAULT THRU B160-99
002700     END-IF
002710     .
002720 B100-99.
002730     EXIT.
002740
002750******************************************************************
002760* IRRIGATION-FAILURE (Prioritaet 09) - nur Fuehlertyp MOISTURE
002770******************************************************************
002780 B110-IRRIGATION SECTION.
002790 B110-00.
002800     IF  RL-SENSOR-TYPE NOT = "MOISTURE    "
002810         GO TO B110-99
002820     END-IF
002830     IF  RL-SEVERITY NOT = "HIGH    "
002840     AND RL-SEVERITY NOT = "CRITICAL"
002850         GO TO B110-99
002860     END-IF
002870
002880     IF  RL-WINDOW-CNT > ZERO                                     WR-344
002890         MOVE RL-WINDOW-VALUE(RL-WINDOW-CNT) TO W-LAST-VAL        WR-344
002900     ELSE                                                         WR-344
002910         MOVE ZERO TO W-LAST-VAL                                  WR-344
002920     END-IF
002930     IF  RL-WINDOW-CNT >= 3
002940         MOVE RL-WIN-FIRST                TO W-FIRST-VAL
002950         IF  W-FIRST-VAL > 0
002960             COMPUTE W-DROP-PCT ROUNDED =
002970                 ((W-FIRST-VAL - W-LAST-VAL) / W-FIRST-VAL) * 100
002980         ELSE
002990             MOVE ZERO TO W-DROP-PCT
003000         END-IF
003010     ELSE
003020         MOVE ZERO TO W-DROP-PCT
003030     END-IF
003040
003050     IF  RL-WINDOW-CNT >= 3 AND W-DROP-PCT > 10.0
003060         MOVE "IMMEDIATE-IRRIGATION-CHECK"  TO RL-ACTION
003070         MOVE "HIGH  "                      TO RL-URGENCY
003080         PERFORM B115-CAP-CONF THRU B115-99
003090         MOVE "DROP    "                    TO RL-REASON-CODE
003100         MOVE W-DROP-PCT                    TO RL-REASON-NUM-1
003110         COMPUTE RL-REASON-NUM-2 ROUNDED = W-FIRST-VAL            WR-343
003120         COMPUTE RL-REASON-NUM-3 ROUNDED = W-LAST-VAL             WR-343
003130     ELSE
003140         MOVE "IRRIGATION-CHECK"            TO RL-ACTION
003150         MOVE "MEDIUM"                      TO RL-URGENCY
003160         MOVE RL-CONFIDENCE                 TO RL-OUT-CONFIDENCE
003170         MOVE "NONE    "                    TO RL-REASON-CODE
003180     END-IF
003190     MOVE "IRRIGATION-FAILURE  " TO RL-RULE-NAME
003200     MOVE 09                     TO RL-RULE-PRIORITY
003210     SET RL-IS-APPLIED TO TRUE
003220     .
003230 B110-99.
003240     EXIT.
003250
003260******************************************************************
003270* Konfidenz = MIN(0.95, Eventkonfidenz + 0.10) ohne FUNCTION MIN
003280******************************************************************
003290 B115-CAP-CONF SECTION.
003300 B115-00.
003310     COMPUTE RL-OUT-CONFIDENCE = RL-CONFIDENCE + 0.10
003320     IF  RL-OUT-CONFIDENCE > 0.95
003330         MOVE 0.95 TO RL-OUT-CONFIDENCE
003340     END-IF
003350     .
003360 B115-99.
003370     EXIT.
003380
003390******************************************************************
003400* HEAT-STRESS (Prioritaet 08) - nur Fuehlertyp TEMPERATURE
003410******************************************************************
003420 B120-HEAT SECTION.
003430 B120-00.
003440     IF  RL-SENSOR-TYPE NOT = "TEMPERATURE "
003450         GO TO B120-99
003460     END-IF
003470     SET HAT-IDX TO 1                                             WR-345
003480     SEARCH HAT-ENTRY                                             WR-345
003490         AT END                                                   WR-345
003500             GO TO B120-99                                        WR-345
003510         WHEN HAT-SEVERITY(HAT-IDX) = RL-SEVERITY                 WR-345
003520             MOVE HAT-ACTION(HAT-IDX)  TO RL-ACTION               WR-345
003530             MOVE HAT-URGENCY(HAT-IDX) TO RL-URGENCY              WR-345
003540     END-SEARCH                                                   WR-345
003550     MOVE RL-CONFIDENCE          TO RL-OUT-CONFIDENCE
003560     MOVE "NONE    "             TO RL-REASON-CODE
003570     MOVE "HEAT-STRESS         " TO RL-RULE-NAME
003580     MOVE 08                     TO RL-RULE-PRIORITY
003590     SET RL-IS-APPLIED TO TRUE
003600     .
003610 B120-99.
003620     EXIT.
003630
003640******************************************************************
003650* HUMIDITY-ANOMALY (Prioritaet 07) - nur Fuehlertyp HUMIDITY      WR-114
003660******************************************************************
003670 B130-HUMIDITY SECTION.                                           WR-114
003680 B130-00.
003690     IF  RL-SENSOR-TYPE NOT = "HUMIDITY    "
003700         GO TO B130-99
003710     END-IF
003720     IF  RL-WINDOW-CNT > ZERO
003730         MOVE RL-WINDOW-VALUE(RL-WINDOW-CNT) TO W-HUMID-VAL
003740         IF  W-HUMID-VAL > 85.0
003750             MOVE "DISEASE-PREVENTION"   TO RL-ACTION
003760             MOVE "MEDIUM"               TO RL-URGENCY
003770             MOVE "DISEASE "             TO RL-REASON-CODE
003780             COMPUTE RL-REASON-NUM-1 ROUNDED = W-HUMID-VAL        WR-343
003790         ELSE
003800             IF  W-HUMID-VAL < 30.0
003810                 MOVE "HUMIDITY-MANAGEMENT"  TO RL-ACTION
003820                 MOVE "MEDIUM"               TO RL-URGENCY
003830                 MOVE "STRESS  "             TO RL-REASON-CODE
003840                 COMPUTE RL-REASON-NUM-1 ROUNDED = W-HUMID-VAL    WR-343
003850             ELSE
003860                 MOVE "HUMIDITY-MONITORING" TO RL-ACTION
003870                 MOVE "LOW   "              TO RL-URGENCY
003880                 MOVE "NONE    "            TO RL-REASON-CODE
003890             END-IF
003900         END-IF
003910     ELSE
003920         MOVE "HUMIDITY-MONITORING" TO RL-ACTION
003930         MOVE "LOW   "              TO RL-URGENCY
003940         MOVE "NONE    "            TO RL-REASON-CODE
003950     END-IF
003960     MOVE RL-CONFIDENCE          TO RL-OUT-CONFIDENCE
003970     MOVE "HUMIDITY-ANOMALY    " TO RL-RULE-NAME
003980     MOVE 07                     TO RL-RULE-PRIORITY
003990     SET RL-IS-APPLIED TO TRUE
004000     .
004010 B130-99.
004020     EXIT.
004030
004040******************************************************************
004050* SENSOR-MALFUNCTION (Prioritaet 06) - jeder Fuehlertyp
004060******************************************************************
004070 B140-MALFUNCTION SECTION.
004080 B140-00.
004090     IF  RL-WINDOW-CNT < 2
004100         GO TO B140-99
004110     END-IF
004120     MOVE RL-WINDOW-VALUE(RL-WINDOW-CNT)     TO W-LAST-VAL
004130     MOVE RL-WINDOW-VALUE(RL-WINDOW-CNT - 1) TO W-PREV-VAL
004140     SET RL-VALUE-POSSIBLE TO TRUE
004150     SET RL-NOT-FLAGGED    TO TRUE
004160
004170     SET RNG-IDX TO 1                                             WR-345
004180     SEARCH RNG-ENTRY                                             WR-345
004190         WHEN RNG-SENSOR(RNG-IDX) = RL-SENSOR-TYPE                WR-345
004200             IF  W-LAST-VAL < RNG-LOW(RNG-IDX)                    WR-345
004210             OR  W-LAST-VAL > RNG-HIGH(RNG-IDX)                   WR-345
004220                 SET RL-VALUE-IMPOSSIBLE TO TRUE                  WR-345
004230             END-IF                                               WR-345
004240     END-SEARCH                                                   WR-345
004250
004260     IF  RL-VALUE-IMPOSSIBLE
004270         SET RL-IS-FLAGGED TO TRUE
004280         MOVE "IMPOSS  "     TO RL-REASON-CODE
004290         COMPUTE RL-REASON-NUM-1 ROUNDED = W-LAST-VAL             WR-343
004300     ELSE
004310         COMPUTE W-CHANGE ROUNDED = W-LAST-VAL - W-PREV-VAL       WR-343
004320         IF  W-CHANGE < 0
004330             MULTIPLY W-CHANGE BY -1 GIVING W-CHANGE
004340         END-IF
004350         IF  W-CHANGE > 50.0
004360             SET RL-IS-FLAGGED TO TRUE
004370             MOVE "CHANGE  "    TO RL-REASON-CODE
004380             COMPUTE RL-REASON-NUM-1 ROUNDED = W-PREV-VAL         WR-343
004390             COMPUTE RL-REASON-NUM-2 ROUNDED = W-LAST-VAL         WR-343
004400             MOVE W-CHANGE      TO RL-REASON-NUM-3
004410         END-IF
004420     END-IF
004430
004440     IF  RL-NOT-FLAGGED
004450         GO TO B140-99
004460     END-IF
004470     MOVE "SENSOR-CHECK"         TO RL-ACTION
004480     MOVE "HIGH  "               TO RL-URGENCY
004490     MOVE 0.80                   TO RL-OUT-CONFIDENCE
004500     MOVE "SENSOR-MALFUNCTION  " TO RL-RULE-NAME
004510     MOVE 06                     TO RL-RULE-PRIORITY
004520     SET RL-IS-APPLIED TO TRUE
004530     .
004540 B140-99.
004550     EXIT.
004560
004570******************************************************************
004580* LOW-CONFIDENCE (Prioritaet 03) - jeder Fuehlertyp
004590******************************************************************
004600 B150-LOWCONF SECTION.
004610 B150-00.
004620     IF  RL-CONFIDENCE < 0.40 OR RL-CONFIDENCE > 0.60
004630         GO TO B150-99
004640     END-IF
004650     MOVE "MANUAL-INSPECTION"  TO RL-ACTION
004660     MOVE "LOW   "             TO RL-URGENCY
004670     MOVE RL-CONFIDENCE        TO RL-OUT-CONFIDENCE
004680     MOVE "NONE    "           TO RL-REASON-CODE
004690     MOVE "LOW-CONFIDENCE      " TO RL-RULE-NAME
004700     MOVE 03                   TO RL-RULE-PRIORITY
004710     SET RL-IS-APPLIED TO TRUE
004720     .
004730 B150-99.
004740     EXIT.
004750
004760******************************************************************
004770* DEFAULT (Prioritaet 00) - greift immer, wenn nichts zutraf
004780******************************************************************
004790 B160-DEFAULT SECTION.
004800 B160-00.
004810     MOVE "GENERAL-MONITORING" TO RL-ACTION
004820     MOVE "LOW   "             TO RL-URGENCY
004830     MOVE RL-CONFIDENCE        TO RL-OUT-CONFIDENCE
004840     MOVE "NONE    "           TO RL-REASON-CODE
004850     MOVE "DEFAULT             " TO RL-RULE-NAME
004860     MOVE 00                   TO RL-RULE-PRIORITY
004870     SET RL-IS-APPLIED TO TRUE
004880     .
004890 B160-99.
004900     EXIT.
004910
004920******************************************************************
004930* MULTIPLE-ANOMALY (Prioritaet 10) - Aggregation mehrerer
004940* gleichzeitiger Ereignisse auf demselben Schlag (RL-MODE = "M")
004950******************************************************************
004960 B200-MULTI SECTION.
004970 B200-00.
004980     IF  RL-MULTI-CNT < 2                                         WR-348
004990         MOVE RLM-SENSOR-TYPE(1) TO RL-SENSOR-TYPE
005000         MOVE RLM-SEVERITY(1)    TO RL-SEVERITY
005010         MOVE RLM-CONFIDENCE(1)  TO RL-CONFIDENCE
005020         MOVE ZERO                TO RL-WINDOW-CNT                WR-348
005030         PERFORM B000-VORLAUF THRU B000-99
005040         PERFORM B100-VERARBEITUNG THRU B100-99
005050         GO TO B200-99
005060     END-IF
005070
005080     INITIALIZE RL-OUTPUT
005090     MOVE ZERO    TO C4-MAX-GRADE, W-CONF-SUM
005100     MOVE "NORMAL  " TO W-MAX-SEV-NAME
005110     MOVE ZERO TO DIST-MOISTURE-SW, DIST-TEMP-SW,
005120         DIST-HUMID-SW, DIST-UNKNOWN-SW
005130     PERFORM B210-MULTI-ONE
005140         VARYING C4-IDX FROM 1 BY 1
005150         UNTIL C4-IDX > RL-MULTI-CNT
005160
005170     COMPUTE W-CONF-AVG ROUNDED = W-CONF-SUM / RL-MULTI-CNT
005180     MOVE "COMPREHENSIVE-INSPECTION" TO RL-ACTION
005190     MOVE "HIGH  "                   TO RL-URGENCY
005200     MOVE W-CONF-AVG                 TO RL-OUT-CONFIDENCE
005210     MOVE "MULTIPLE-ANOMALY    "     TO RL-RULE-NAME
005220     MOVE 10                         TO RL-RULE-PRIORITY
005230     MOVE "MULTI   "                 TO RL-REASON-CODE
005240     MOVE RL-MULTI-CNT               TO RL-ANOMALY-COUNT
005250     MOVE W-MAX-SEV-NAME             TO RL-SEVERITY
005260     PERFORM B220-BUILD-TEXT THRU B220-99
005270     SET RL-IS-APPLIED TO TRUE
005280     .
005290 B200-99.
005300     EXIT.
005310
005320******************************************************************
005330* Pro Kontext: Konfidenz aufsummieren, Maximalschweregrad und
005340* beteiligte Fuehlertypen feststellen
005350******************************************************************
005360 B210-MULTI-ONE SECTION.
005370 B210-00.
005380     ADD RLM-CONFIDENCE(C4-IDX) TO W-CONF-SUM
005390     MOVE ZERO TO C4-GRADE
005400     SET SEV-IDX TO 1
005410     SEARCH SEV-ENTRY
005420         WHEN SEV-NAME(SEV-IDX) = RLM-SEVERITY(C4-IDX)
005430             MOVE SEV-GRADE(SEV-IDX) TO C4-GRADE
005440     END-SEARCH
005450     IF  C4-GRADE > C4-MAX-GRADE
005460         MOVE C4-GRADE             TO C4-MAX-GRADE
005470         MOVE RLM-SEVERITY(C4-IDX) TO W-MAX-SEV-NAME
005480     END-IF
005490     EVALUATE RLM-SENSOR-TYPE(C4-IDX)
005500         WHEN "MOISTURE    " SET DIST-MOISTURE TO TRUE
005510         WHEN "TEMPERATURE " SET DIST-TEMP     TO TRUE
005520         WHEN "HUMIDITY    " SET DIST-HUMID    TO TRUE
005530         WHEN OTHER           SET DIST-UNKNOWN  TO TRUE
005540     END-EVALUATE
005550     .
005560 B210-99.
005570     EXIT.
005580
005590******************************************************************
005600* Liste der beteiligten Fuehlertypen fuer die Begruendung bauen
005610******************************************************************
005620 B220-BUILD-TEXT SECTION.
005630 B220-00.
005640     MOVE SPACES TO RL-REASON-TXT
005650     MOVE 1      TO C4-PTR
005660     IF  DIST-MOISTURE
005670         STRING "MOISTURE" DELIMITED BY SIZE
005680             INTO RL-REASON-TXT
005690             WITH POINTER C4-PTR
005700     END-IF
005710     IF  DIST-TEMP
005720         IF  C4-PTR > 1
005730             STRING ", " DELIMITED BY SIZE
005740                 INTO RL-REASON-TXT
005750                 WITH POINTER C4-PTR
005760         END-IF
005770         STRING "TEMPERATURE" DELIMITED BY SIZE
005780             INTO RL-REASON-TXT
005790             WITH POINTER C4-PTR
005800     END-IF
005810     IF  DIST-HUMID
005820         IF  C4-PTR > 1
005830             STRING ", " DELIMITED BY SIZE
005840                 INTO RL-REASON-TXT
005850                 WITH POINTER C4-PTR
005860         END-IF
005870         STRING "HUMIDITY" DELIMITED BY SIZE
005880             INTO RL-REASON-TXT
005890             WITH POINTER C4-PTR
005900     END-IF
005910     IF  DIST-UNKNOWN
005920         IF  C4-PTR > 1
005930             STRING ", " DELIMITED BY SIZE
005940                 INTO RL-REASON-TXT
005950                 WITH POINTER C4-PTR
005960         END-IF
005970         STRING "OTHER" DELIMITED BY SIZE
005980             INTO RL-REASON-TXT
005990             WITH POINTER C4-PTR
006000     END-IF
006010     .
006020 B220-99.
006030     EXIT.

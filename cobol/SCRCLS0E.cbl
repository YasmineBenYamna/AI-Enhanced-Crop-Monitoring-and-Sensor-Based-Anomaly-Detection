000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. SCRCLS0O.
000220 AUTHOR. D P SCHMIDT.
000230 INSTALLATION. MIDWEST AGRI-DATA SERVICES.
000240 DATE-WRITTEN. 1989-05-15.
000250 DATE-COMPILED.
000260 SECURITY. COMPANY CONFIDENTIAL.
000270
000280*****************************************************************
000290* Letzte Aenderung :: see change log below
000300* Kurzbeschreibung  :: score-class driver - reads the raw detect-
000310* Kurzbeschreibung  :: or score feed and writes the classified
000320* Kurzbeschreibung  :: score file, severity grade and confidence
000330* Kurzbeschreibung  :: derived by the fixed score-band mapping.
000340*---------------------------------------------------------------*
000350* Ver.    | Date       | By   | Comment
000360*---------|------------|------|----------------------------------
000370* A.00.00 | 1989-05-15 | DPS  | Original - four-band severity,
000380*         |            |      | confidence scaled off raw score
000390* A.00.01 | 1993-08-09 | KLB  | Non-anomaly confidence formula
000400*         |            |      | corrected, request WR-144
000410* A.00.02 | 1998-11-09 | MKT  | Y2K review - no date fields in
000420*         |            |      | this program, no change required
000430* A.00.03 | 2002-04-30 | TRV  | Run totals added to DISPLAY at
000440*         |            |      | end of run, req WR-298
000450* A.00.04 | 2006-04-03 | PJM  | Removed K-MODUL-R prefix/suffix
000460*         |            |      | redefinition - never set or read.
000470*         |            |      | Capped-confidence scores now get a
000480*         |            |      | diagnostic display of the score
000490*         |            |      | magnitude, and the run totals
000500*         |            |      | display off edited counter fields
000510*         |            |      | rather than raw binary, req WR-360
000520* A.00.05 | 2006-04-10 | PJM  | Renumbered D100-WRITE-CLASS to
000530*         |            |      | F100-WRITE-CLASS - this shop has
000540*         |            |      | no D-section, req WR-347
000550*---------------------------------------------------------------*
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     SWITCH-15 IS ANZEIGE-VERSION
000620         ON STATUS IS SHOW-VERSION
000630     CLASS ALPHNUM IS "0123456789"
000640                      "abcdefghijklmnopqrstuvwxyz"
000650                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT DETECT-SCORES     ASSIGN TO DETSCR
000700         FILE STATUS IS FS-DETSCR-STAT.
000710     SELECT CLASSIFIED-SCORES ASSIGN TO CLSSCR
000720         FILE STATUS IS FS-CLSSCR-STAT.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  DETECT-SCORES
000770     RECORD CONTAINS 12 CHARACTERS.
000780 01  DETSCR-RECORD               PIC X(12).
000790
000800 FD  CLASSIFIED-SCORES
000810     RECORD CONTAINS 23 CHARACTERS.
000820 01  CLSSCR-RECORD               PIC X(23).
000830
000840 WORKING-STORAGE SECTION.
000850*---------------------------------------------------------------*
000860* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000870*---------------------------------------------------------------*
000880 01          COMP-FELDER.
000890     05      C4-READ-CNT         PIC S9(04) COMP.
000900     05      C4-LOW-CNT          PIC S9(04) COMP.
000910     05      C4-NORM-CNT         PIC S9(04) COMP.
000920
000930 01          KONSTANTE-FELDER.
000940     05      K-MODUL             PIC X(08) VALUE "SCRCLS0O".
000950
000960*---------------------------------------------------------------*
000970* Datei-Status Felder
000980*---------------------------------------------------------------*
000990 01          FILE-STATUS-FELDER.
001000     05      FS-DETSCR-STAT      PIC X(02).
001010          88 FS-DETSCR-OK                   VALUE "00".
001020          88 FS-DETSCR-EOF                  VALUE "10".
001030     05      FS-CLSSCR-STAT      PIC X(02).
001040          88 FS-CLSSCR-OK                   VALUE "00".
001050
001060*---------------------------------------------------------------*
001070* Conditional-Felder
001080*---------------------------------------------------------------*
001090 01          SCHALTER.
001100     05      DETSCR-EOF-SW       PIC 9     VALUE ZERO.
001110          88 DETSCR-NOT-EOF                 VALUE ZERO.
001120          88 DETSCR-AT-EOF                  VALUE 1.
001130
001140*---------------------------------------------------------------*
001150* Arbeitsfelder fuer die Score-Band Pruefung und die Rundung
001160* der Confidence auf zwei Dezimalstellen (kaufmaennisch)
001170*---------------------------------------------------------------*
001180 01          WORK-FELDER.
001190     05      W-ABS-SCORE         PIC S9V9(04).
001200     05      W-ABS-SCORE-R REDEFINES W-ABS-SCORE.
001210        10   W-ABS-INT           PIC S9.
001220        10   W-ABS-DEC           PIC 9(04).
001230     05      W-CONF-RAW          PIC S9V9(04).
001240
001250*---------------------------------------------------------------*
001260* Lauf-Zaehler in edierter Form fuer die Abschlussanzeige -       WR-360
001270* ersetzt die direkte DISPLAY der binaeren Zaehlfelder,           WR-360
001280* req WR-360                                                      WR-360
001290*---------------------------------------------------------------*
001300 01          RUN-TOTALS-FELDER.                                   WR-360
001310     05      RT-READ-CNT         PIC 9(04).                       WR-360
001320     05      RT-CRIT-CNT         PIC 9(04).                       WR-360
001330     05      RT-HIGH-CNT         PIC 9(04).                       WR-360
001340     05      RT-MED-CNT          PIC 9(04).                       WR-360
001350     05      RT-LOW-CNT          PIC 9(04).                       WR-360
001360     05      RT-NORM-CNT         PIC 9(04).                       WR-360
001370 01          RUN-TOTALS-ED REDEFINES RUN-TOTALS-FELDER.           WR-360
001380     05      RT-READ-ED          PIC ZZZ9.                        WR-360
001390     05      RT-CRIT-ED          PIC ZZZ9.                        WR-360
001400     05      RT-HIGH-ED          PIC ZZZ9.                        WR-360
001410     05      RT-MED-ED           PIC ZZZ9.                        WR-360
001420     05      RT-LOW-ED           PIC ZZZ9.                        WR-360
001430     05      RT-NORM-ED          PIC ZZZ9.                        WR-360
001440
001450*---------------------------------------------------------------*
001460* Schweregrad-Baender - Grenzwert und Lauf-Zaehler je Band, in
001470* absteigender Reihenfolge durchsucht (CRITICAL zuerst); faellt
001480* ein Score durch alle drei Baender, ist er LOW (siehe C100)
001490*---------------------------------------------------------------*
001500 01          BAND-VALUES.
001510     05      FILLER              PIC X(18) VALUE
001520                 "CRITICAL-040000000".
001530     05      FILLER              PIC X(18) VALUE
001540                 "HIGH    -030000000".
001550     05      FILLER              PIC X(18) VALUE
001560                 "MEDIUM  -020000000".
001570 01          BAND-TABLE REDEFINES BAND-VALUES.
001580     05      BAND-ENTRY OCCURS 3 TIMES INDEXED BY BAND-IDX.
001590        10   BAND-NAME           PIC X(08).
001600        10   BAND-CUTOFF         PIC S9V9(04) SIGN LEADING
001610                                  SEPARATE.
001620        10   BAND-COUNT          PIC 9(04).
001630
001640*---------------------------------------------------------------*
001650* Record-Layouts - gemeinsames Copybook
001660*---------------------------------------------------------------*
001670 COPY SSFDSC0E OF "=SSFLIB".
001680
001690 PROCEDURE DIVISION.
001700******************************************************************
001710* Steuerungs-Section
001720******************************************************************
001730 A100-STEUERUNG SECTION.
001740 A100-00.
001750     IF  SHOW-VERSION
001760         DISPLAY K-MODUL " SCORE CLASS DRIVER"
001770         STOP RUN
001780     END-IF
001790
001800     PERFORM B000-VORLAUF
001810     PERFORM B100-VERARBEITUNG
001820         UNTIL DETSCR-AT-EOF
001830     PERFORM B900-ENDE
001840     STOP RUN
001850     .
001860 A100-99.
001870     EXIT.
001880******************************************************************
001890* Vorlauf: Dateien oeffnen, Zaehler auf Null
001900******************************************************************
001910 B000-VORLAUF SECTION.
001920 B000-00.
001930     MOVE ZERO TO C4-READ-CNT C4-LOW-CNT C4-NORM-CNT
001940     MOVE ZERO TO BAND-COUNT(1) BAND-COUNT(2) BAND-COUNT(3)
001950
001960     OPEN INPUT  DETECT-SCORES
001970     OPEN OUTPUT CLASSIFIED-SCORES
001980
001990     READ DETECT-SCORES INTO SSF-DETECT-SCORE
002000         AT END SET DETSCR-AT-EOF TO TRUE
002010     END-READ
002020     .
002030 B000-99.
002040     EXIT.
002050******************************************************************
002060* Verarbeitung: ein Durchlauf pro Detector-Score Satz
002070******************************************************************
002080 B100-VERARBEITUNG SECTION.
002090 B100-00.
002100     ADD 1 TO C4-READ-CNT
002110     PERFORM C100-CLASSIFY
002120     PERFORM F100-WRITE-CLASS
002130
002140     READ DETECT-SCORES INTO SSF-DETECT-SCORE
002150         AT END SET DETSCR-AT-EOF TO TRUE
002160     END-READ
002170     .
002180 B100-99.
002190     EXIT.
002200******************************************************************
002210* Klassifizierung: Schweregrad aus Score-Band, Confidence aus
002220* dem Betrag (anomal) bzw. dem positiven Anteil (nicht anomal)
002230* des rohen Scores, je 0.50 Skala, auf 1.00 begrenzt
002240******************************************************************
002250 C100-CLASSIFY SECTION.
002260 C100-00.
002270     MOVE DS-INDEX        TO CS-INDEX
002280     MOVE DS-SCORE        TO CS-SCORE
002290     MOVE DS-ANOMALY-FLAG TO CS-ANOMALY-FLAG
002300
002310     MOVE DS-SCORE TO W-ABS-SCORE                                 WR-360
002320     IF  W-ABS-SCORE < 0                                          WR-360
002330         COMPUTE W-ABS-SCORE = W-ABS-SCORE * -1                   WR-360
002340     END-IF                                                       WR-360
002350
002360     IF  DS-NOT-ANOMALY
002370         MOVE "NORMAL  " TO CS-SEVERITY
002380         ADD 1 TO C4-NORM-CNT
002390         IF  DS-SCORE > 0                                         WR-144
002400             COMPUTE W-CONF-RAW = DS-SCORE / 0.5                  WR-144
002410         ELSE                                                     WR-144
002420             MOVE ZERO TO W-CONF-RAW                              WR-144
002430         END-IF
002440     ELSE
002450         SET BAND-IDX TO 1
002460         SEARCH BAND-ENTRY
002470             AT END
002480                 MOVE "LOW     " TO CS-SEVERITY
002490                 ADD 1 TO C4-LOW-CNT
002500             WHEN DS-SCORE < BAND-CUTOFF(BAND-IDX)
002510                 MOVE BAND-NAME(BAND-IDX) TO CS-SEVERITY
002520                 ADD 1 TO BAND-COUNT(BAND-IDX)
002530         END-SEARCH
002540
002550         COMPUTE W-CONF-RAW = W-ABS-SCORE / 0.5
002560     END-IF
002570
002580     IF  W-CONF-RAW > 1.00
002590         MOVE 1.00 TO CS-CONFIDENCE
002600         DISPLAY K-MODUL " CONFIDENCE CAPPED  INDEX="             WR-360
002610             DS-INDEX " SCORE INT=" W-ABS-INT                     WR-360
002620             " DEC=" W-ABS-DEC                                    WR-360
002630     ELSE
002640         COMPUTE CS-CONFIDENCE ROUNDED = W-CONF-RAW
002650     END-IF
002660     .
002670 C100-99.
002680     EXIT.
002690******************************************************************
002700* Klassifizierten Satz schreiben
002710******************************************************************
002720 F100-WRITE-CLASS SECTION.
002730 F100-00.
002740     WRITE CLSSCR-RECORD FROM SSF-CLASSIFIED-SCORE
002750     .
002760 F100-99.
002770     EXIT.
002780******************************************************************
002790* Nachlauf: Dateien schliessen, Laufstatistik anzeigen
002800******************************************************************
002810 B900-ENDE SECTION.
002820 B900-00.
002830     CLOSE DETECT-SCORES
002840     CLOSE CLASSIFIED-SCORES
002850
002860     MOVE C4-READ-CNT   TO RT-READ-CNT                            WR-360
002870     MOVE BAND-COUNT(1) TO RT-CRIT-CNT                            WR-360
002880     MOVE BAND-COUNT(2) TO RT-HIGH-CNT                            WR-360
002890     MOVE BAND-COUNT(3) TO RT-MED-CNT                             WR-360
002900     MOVE C4-LOW-CNT    TO RT-LOW-CNT                             WR-360
002910     MOVE C4-NORM-CNT   TO RT-NORM-CNT                            WR-360
002920
002930     DISPLAY K-MODUL " SCORES READ     " RT-READ-ED               WR-360
002940     DISPLAY K-MODUL " CRITICAL COUNT  " RT-CRIT-ED               WR-360
002950     DISPLAY K-MODUL " HIGH COUNT      " RT-HIGH-ED               WR-360
002960     DISPLAY K-MODUL " MEDIUM COUNT    " RT-MED-ED                WR-360
002970     DISPLAY K-MODUL " LOW COUNT       " RT-LOW-ED                WR-360
002980     DISPLAY K-MODUL " NORMAL COUNT    " RT-NORM-ED               WR-360
002990     .
003000 B900-99.
003010     EXIT.

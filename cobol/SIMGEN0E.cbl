000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?NOLMAP, SYMBOLS, INSPECT
000140?SAVE ALL
000150?SAVEABEND
000160?LINES 66
000170?CHECK 3
000180
000190 IDENTIFICATION DIVISION.
000200
000210 PROGRAM-ID. SIMGEN0O.
000220 AUTHOR. K L BAUER.
000230 INSTALLATION. MIDWEST AGRI-DATA SERVICES.
000240 DATE-WRITTEN. 1990-09-10.
000250 DATE-COMPILED.
000260 SECURITY. COMPANY CONFIDENTIAL.
000270
000280*****************************************************************
000290* Letzte Aenderung :: see change log below
000300* Kurzbeschreibung  :: test-data generator - reads the one-card
000310* Kurzbeschreibung  :: run control, then steps a diurnal temper-
000320* Kurzbeschreibung  :: ature/humidity model and a stateful soil
000330* Kurzbeschreibung  :: moisture model forward per plot, writing
000340* Kurzbeschreibung  :: one sensor reading per plot per sensor.
000350*---------------------------------------------------------------*
000360* Ver.    | Date       | By   | Comment
000370*---------|------------|------|----------------------------------
000380* A.00.00 | 1990-09-10 | KLB  | Original - temperature cosine
000390*         |            |      | table, flat moisture (no decay)
000400* A.00.01 | 1994-04-22 | DPS  | Humidity correlation term added,
000410*         |            |      | moisture decay/irrigation cycle
000420* A.00.02 | 1998-12-11 | MKT  | Y2K review - 4-digit year on the
000430*         |            |      | control card and output record,
000440*         |            |      | no century assumption remains
000450* A.00.03 | 2003-02-14 | TRV  | Plot count on the control card
000460*         |            |      | capped to the work table size,
000470*         |            |      | req WR-355
000480* A.00.04 | 2006-03-14 | PJM  | Removed K-MODUL-R prefix/suffix
000490*         |            |      | redefinition - never set or
000500*         |            |      | tested, req WR-342
000510* A.00.05 | 2006-04-10 | PJM  | Renumbered D100/D200/D300/D400
000520*         |            |      | onto B200/F200/F300/F400 - this
000530*         |            |      | shop has no D-section, req WR-347
000540*---------------------------------------------------------------*
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     SWITCH-15 IS ANZEIGE-VERSION
000610         ON STATUS IS SHOW-VERSION
000620     CLASS ALPHNUM IS "0123456789"
000630                      "abcdefghijklmnopqrstuvwxyz"
000640                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT GENPARM            ASSIGN TO GENPRM
000690         FILE STATUS IS FS-GENPRM-STAT.
000700     SELECT GENERATED-READINGS ASSIGN TO GENRD
000710         FILE STATUS IS FS-GENRD-STAT.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  GENPARM
000760     RECORD CONTAINS 40 CHARACTERS.
000770 01  GENPRM-RECORD               PIC X(40).
000780
000790 FD  GENERATED-READINGS
000800     RECORD CONTAINS 51 CHARACTERS.
000810 01  GENRD-RECORD                PIC X(51).
000820
000830 WORKING-STORAGE SECTION.
000840*---------------------------------------------------------------*
000850* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000860*---------------------------------------------------------------*
000870 01          COMP-FELDER.
000880     05      C4-STEP-IDX         PIC S9(04) COMP.
000890     05      C4-PLOT-IDX         PIC S9(04) COMP.
000900     05      C4-ADV-MIN          PIC S9(04) COMP.
000910     05      C4-MM-SUB           PIC S9(04) COMP.
000920     05      C4-HR-LO            PIC S9(04) COMP.
000930     05      C4-HR-HI            PIC S9(04) COMP.
000940     05      C4-WRITE-CNT        PIC S9(07) COMP.
000950
000960 77          C4-MAX-PLOT         PIC S9(04) COMP VALUE 300.
000970
000980 01          KONSTANTE-FELDER.
000990     05      K-MODUL             PIC X(08) VALUE "SIMGEN0O".
001000     05      K-MEAN-TEMP         PIC S9(03)V99 VALUE +023.00.
001010     05      K-AMP-TEMP          PIC S9(03)V99 VALUE +008.00.
001020     05      K-MEAN-HUMID        PIC S9(03)V99 VALUE +060.00.
001030     05      K-AMP-HUMID         PIC S9(03)V99 VALUE +015.00.
001040     05      K-CORR              PIC S9V99     VALUE -0.60.
001050
001060*---------------------------------------------------------------*
001070* Ein-Karten Laufsteuerung - Start-Plot, Plot-Anzahl, Anzahl
001080* Messungen, Intervall in Sekunden, Start-Zeitstempel
001090*---------------------------------------------------------------*
001100 01          GP-PARM-AREA.
001110     05      GP-PLOT-START       PIC 9(04).
001120     05      GP-PLOT-COUNT       PIC 9(04).
001130     05      GP-READING-COUNT    PIC 9(04).
001140     05      GP-INTERVAL-SECS    PIC 9(05).
001150     05      GP-START-TIMESTAMP  PIC 9(12).
001160     05      GP-START-TS-R REDEFINES GP-START-TIMESTAMP.
001170        10   GP-ST-YYYY          PIC 9(04).
001180        10   GP-ST-MM            PIC 9(02).
001190        10   GP-ST-DD            PIC 9(02).
001200        10   GP-ST-HH            PIC 9(02).
001210        10   GP-ST-MI            PIC 9(02).
001220     05      FILLER              PIC X(11).
001230
001240*---------------------------------------------------------------*
001250* Datei-Status Felder
001260*---------------------------------------------------------------*
001270 01          FILE-STATUS-FELDER.
001280     05      FS-GENPRM-STAT      PIC X(02).
001290          88 FS-GENPRM-OK                   VALUE "00".
001300     05      FS-GENRD-STAT       PIC X(02).
001310          88 FS-GENRD-OK                    VALUE "00".
001320
001330*---------------------------------------------------------------*
001340* Lauf-Uhr - laufendes Zeitstempel-Datum des Generators, um
001350* das feste Intervall weitergeschaltet (siehe C6xx)
001360*---------------------------------------------------------------*
001370 01          CURRENT-TS.
001380     05      W-CUR-YYYY          PIC 9(04).
001390     05      W-CUR-MM            PIC 9(02).
001400     05      W-CUR-DD            PIC 9(02).
001410     05      W-CUR-HH            PIC 9(02).
001420     05      W-CUR-MI            PIC 9(02).
001430 01          CURRENT-TS-R REDEFINES CURRENT-TS.
001440     05      W-CUR-TS-ALL        PIC 9(12).
001450
001460*---------------------------------------------------------------*
001470* Tage-je-Monat Tabelle (ohne Schaltjahr) - Randfehler hoechs-
001480* tens ein Tag Ende Februar wird in Kauf genommen, wie bei der
001490* Monatstabelle im Agent-Batch Treiber
001500*---------------------------------------------------------------*
001510 01          DIM-DAYS-VALUES     PIC X(24) VALUE
001520                 "312831303130313130313031".
001530 01          DIM-DAYS-TABLE REDEFINES DIM-DAYS-VALUES.
001540     05      DIM-DAYS OCCURS 12 TIMES
001550                                  PIC 9(02).
001560
001570*---------------------------------------------------------------*
001580* Kosinus-Tabelle, ein Eintrag je volle Stunde, Phase bereits
001590* um die Spitzenstunde (14 Uhr) verschoben; lineare Interpola-
001600* tion innerhalb der Stunde in C520, keine intrinsische FUNCTION
001610*---------------------------------------------------------------*
001620 01          COS-VALUES.
001630     05      FILLER              PIC X(06) VALUE "-08660".
001640     05      FILLER              PIC X(06) VALUE "-09659".
001650     05      FILLER              PIC X(06) VALUE "-10000".
001660     05      FILLER              PIC X(06) VALUE "-09659".
001670     05      FILLER              PIC X(06) VALUE "-08660".
001680     05      FILLER              PIC X(06) VALUE "-07071".
001690     05      FILLER              PIC X(06) VALUE "-05000".
001700     05      FILLER              PIC X(06) VALUE "-02588".
001710     05      FILLER              PIC X(06) VALUE "+00000".
001720     05      FILLER              PIC X(06) VALUE "+02588".
001730     05      FILLER              PIC X(06) VALUE "+05000".
001740     05      FILLER              PIC X(06) VALUE "+07071".
001750     05      FILLER              PIC X(06) VALUE "+08660".
001760     05      FILLER              PIC X(06) VALUE "+09659".
001770     05      FILLER              PIC X(06) VALUE "+10000".
001780     05      FILLER              PIC X(06) VALUE "+09659".
001790     05      FILLER              PIC X(06) VALUE "+08660".
001800     05      FILLER              PIC X(06) VALUE "+07071".
001810     05      FILLER              PIC X(06) VALUE "+05000".
001820     05      FILLER              PIC X(06) VALUE "+02588".
001830     05      FILLER              PIC X(06) VALUE "+00000".
001840     05      FILLER              PIC X(06) VALUE "-02588".
001850     05      FILLER              PIC X(06) VALUE "-05000".
001860     05      FILLER              PIC X(06) VALUE "-07071".
001870 01          COS-TABLE REDEFINES COS-VALUES.
001880     05      COS-VALUE OCCURS 24 TIMES
001890                                  PIC S9V9(04) SIGN LEADING
001900                                  SEPARATE.
001910
001920*---------------------------------------------------------------*
001930* Arbeitsfelder fuer die Modellberechnung
001940*---------------------------------------------------------------*
001950 01          WORK-FELDER.
001960     05      W-COS-LO            PIC S9V9(04).
001970     05      W-COS-HI            PIC S9V9(04).
001980     05      W-FRAC-MIN          PIC S9V9(04).
001990     05      W-COS-INTERP        PIC S9V9(04).
002000     05      W-INTERVAL-HRS      PIC S9(03)V9(04).
002010     05      W-TEMP              PIC S9(03)V99.
002020     05      W-HUMID             PIC S9(03)V99.
002030
002040*---------------------------------------------------------------*
002050* Plot-Zustandstabelle - Feuchte und Stunden seit letzter
002060* Bewaesserung, je Plot fortgeschrieben (stateful)
002070*---------------------------------------------------------------*
002080 01          PLOT-STATE-TABLE.
002090     05      PS-ENTRY OCCURS 300 TIMES INDEXED BY PS-IDX.
002100        10   PS-PLOT-ID          PIC 9(04).
002110        10   PS-MOISTURE         PIC S9(03)V99.
002120        10   PS-IRRIG-HOURS      PIC S9(05)V9(04).
002130
002140*---------------------------------------------------------------*
002150* Record-Layout - gemeinsames Copybook
002160*---------------------------------------------------------------*
002170 COPY SSFSRR0E OF "=SSFLIB".
002180
002190 PROCEDURE DIVISION.
002200******************************************************************
002210* Steuerungs-Section
002220******************************************************************
002230 A100-STEUERUNG SECTION.
002240 A100-00.
002250     IF  SHOW-VERSION
002260         DISPLAY K-MODUL " SIMULATOR GENERATOR DRIVER"
002270         STOP RUN
002280     END-IF
002290
002300     PERFORM B000-VORLAUF
002310     PERFORM B100-VERARBEITUNG
002320         UNTIL C4-STEP-IDX > GP-READING-COUNT
002330     PERFORM B900-ENDE
002340     STOP RUN
002350     .
002360 A100-99.
002370     EXIT.
002380******************************************************************
002390* Vorlauf: Steuerkarte lesen, Plot-Tabelle und Lauf-Uhr
002400* aufbauen
002410******************************************************************
002420 B000-VORLAUF SECTION.
002430 B000-00.
002440     OPEN INPUT  GENPARM
002450     OPEN OUTPUT GENERATED-READINGS
002460
002470     READ GENPARM INTO GP-PARM-AREA
002480         AT END
002490             DISPLAY K-MODUL " NO CONTROL CARD - RUN ABORTED"
002500             STOP RUN
002510     END-READ
002520
002530     IF  GP-PLOT-COUNT > C4-MAX-PLOT                              WR-355
002540         MOVE C4-MAX-PLOT TO GP-PLOT-COUNT                        WR-355
002550     END-IF
002560
002570     COMPUTE C4-ADV-MIN     = GP-INTERVAL-SECS / 60
002580     COMPUTE W-INTERVAL-HRS = GP-INTERVAL-SECS / 3600
002590
002600     MOVE GP-ST-YYYY TO W-CUR-YYYY
002610     MOVE GP-ST-MM   TO W-CUR-MM
002620     MOVE GP-ST-DD   TO W-CUR-DD
002630     MOVE GP-ST-HH   TO W-CUR-HH
002640     MOVE GP-ST-MI   TO W-CUR-MI
002650
002660     MOVE ZERO TO C4-STEP-IDX
002670     MOVE ZERO TO C4-WRITE-CNT
002680     PERFORM C100-INIT-PLOT
002690         VARYING C4-PLOT-IDX FROM 1 BY 1
002700         UNTIL C4-PLOT-IDX > GP-PLOT-COUNT
002710     .
002720 B000-99.
002730     EXIT.
002740******************************************************************
002750* Plot-Zustand anlegen - Start-Feuchte 60.00, Bewaesserungs-
002760* Uhr auf Null
002770******************************************************************
002780 C100-INIT-PLOT SECTION.
002790 C100-00.
002800     COMPUTE PS-PLOT-ID(C4-PLOT-IDX) =
002810             GP-PLOT-START + C4-PLOT-IDX - 1
002820     MOVE 60.00 TO PS-MOISTURE(C4-PLOT-IDX)
002830     MOVE ZERO  TO PS-IRRIG-HOURS(C4-PLOT-IDX)
002840     .
002850 C100-99.
002860     EXIT.
002870******************************************************************
002880* Verarbeitung: ein Schritt je Aufruf, ueber alle Plots, dann
002890* die Lauf-Uhr um das Intervall weiterschalten
002900******************************************************************
002910 B100-VERARBEITUNG SECTION.
002920 B100-00.
002930     ADD 1 TO C4-STEP-IDX
002940     PERFORM B200-GEN-PLOT
002950         VARYING C4-PLOT-IDX FROM 1 BY 1
002960         UNTIL C4-PLOT-IDX > GP-PLOT-COUNT
002970
002980     IF  C4-STEP-IDX < GP-READING-COUNT
002990         PERFORM C600-ADVANCE-TIME
003000     END-IF
003010     .
003020 B100-99.
003030     EXIT.
003040******************************************************************
003050* Ein Plot, ein Schritt - Temperatur, Feuchte und Bodenfeuchte
003060* berechnen und je einen Messwertsatz schreiben
003070******************************************************************
003080 B200-GEN-PLOT SECTION.
003090 B200-00.
003100     PERFORM C520-COS-LOOKUP
003110     PERFORM C530-CALC-TEMP
003120     PERFORM C540-CALC-HUMID
003130     PERFORM C550-CALC-MOIST
003140
003150     MOVE PS-PLOT-ID(C4-PLOT-IDX) TO SR-PLOT-ID
003160     MOVE W-CUR-TS-ALL            TO SR-TIMESTAMP
003170
003180     PERFORM F200-WRITE-TEMP
003190     PERFORM F300-WRITE-HUMID
003200     PERFORM F400-WRITE-MOIST
003210     .
003220 B200-99.
003230     EXIT.
003240******************************************************************
003250* Kosinus der Tagesphase, auf die laufende Stunde/Minute
003260* linear interpoliert
003270******************************************************************
003280 C520-COS-LOOKUP SECTION.
003290 C520-00.
003300     COMPUTE C4-HR-LO = W-CUR-HH + 1
003310     IF  W-CUR-HH = 23
003320         MOVE 1 TO C4-HR-HI
003330     ELSE
003340         COMPUTE C4-HR-HI = W-CUR-HH + 2
003350     END-IF
003360     MOVE COS-VALUE(C4-HR-LO) TO W-COS-LO
003370     MOVE COS-VALUE(C4-HR-HI) TO W-COS-HI
003380     COMPUTE W-FRAC-MIN = W-CUR-MI / 60
003390     COMPUTE W-COS-INTERP = W-COS-LO
003400             + ((W-COS-HI - W-COS-LO) * W-FRAC-MIN)
003410     .
003420 C520-99.
003430     EXIT.
003440******************************************************************
003450* Temperatur: Mittelwert plus Amplitude mal Tagesphase
003460******************************************************************
003470 C530-CALC-TEMP SECTION.
003480 C530-00.
003490     COMPUTE W-TEMP ROUNDED =
003500             K-MEAN-TEMP + (K-AMP-TEMP * W-COS-INTERP)
003510     .
003520 C530-99.
003530     EXIT.
003540******************************************************************
003550* Feuchte: Gegenphase zur Temperatur plus Korrelationsanteil,
003560* auf 20.00 - 95.00 begrenzt
003570******************************************************************
003580 C540-CALC-HUMID SECTION.
003590 C540-00.
003600     COMPUTE W-HUMID ROUNDED =
003610             K-MEAN-HUMID - (K-AMP-HUMID * W-COS-INTERP)
003620             + (K-CORR * (W-TEMP - K-MEAN-TEMP))
003630     IF  W-HUMID < 20.00
003640         MOVE 20.00 TO W-HUMID
003650     END-IF
003660     IF  W-HUMID > 95.00
003670         MOVE 95.00 TO W-HUMID
003680     END-IF
003690     .
003700 C540-99.
003710     EXIT.
003720******************************************************************
003730* Bodenfeuchte: Bewaesserungs-Uhr fortschreiben, bei 18 Stun-
003740* den aufgefuellt, sonst Abbau je Intervall, auf 30.00 - 80.00
003750* begrenzt
003760******************************************************************
003770 C550-CALC-MOIST SECTION.
003780 C550-00.
003790     ADD W-INTERVAL-HRS TO PS-IRRIG-HOURS(C4-PLOT-IDX)
003800     IF  PS-IRRIG-HOURS(C4-PLOT-IDX) >= 18
003810         ADD 15.00 TO PS-MOISTURE(C4-PLOT-IDX)
003820         MOVE ZERO TO PS-IRRIG-HOURS(C4-PLOT-IDX)
003830     END-IF
003840
003850     COMPUTE PS-MOISTURE(C4-PLOT-IDX) ROUNDED =
003860             PS-MOISTURE(C4-PLOT-IDX) - (0.05 * W-INTERVAL-HRS)
003870
003880     IF  PS-MOISTURE(C4-PLOT-IDX) < 30.00
003890         MOVE 30.00 TO PS-MOISTURE(C4-PLOT-IDX)
003900     END-IF
003910     IF  PS-MOISTURE(C4-PLOT-IDX) > 80.00
003920         MOVE 80.00 TO PS-MOISTURE(C4-PLOT-IDX)
003930     END-IF
003940     .
003950 C550-99.
003960     EXIT.
003970******************************************************************
003980* Lauf-Uhr um das Intervall weiterschalten - Minute, Stunde,
003990* Tag und Monat werden einzeln uebertragen
004000******************************************************************
004010 C600-ADVANCE-TIME SECTION.
004020 C600-00.
004030     ADD C4-ADV-MIN TO W-CUR-MI
004040     PERFORM C610-CARRY-MINUTE
004050         UNTIL W-CUR-MI < 60
004060     PERFORM C620-CARRY-HOUR
004070         UNTIL W-CUR-HH < 24
004080     MOVE W-CUR-MM TO C4-MM-SUB
004090     PERFORM C630-CARRY-DAY
004100         UNTIL W-CUR-DD <= DIM-DAYS(C4-MM-SUB)
004110     .
004120 C600-99.
004130     EXIT.
004140 C610-CARRY-MINUTE SECTION.
004150 C610-00.
004160     SUBTRACT 60 FROM W-CUR-MI
004170     ADD 1 TO W-CUR-HH
004180     .
004190 C610-99.
004200     EXIT.
004210 C620-CARRY-HOUR SECTION.
004220 C620-00.
004230     SUBTRACT 24 FROM W-CUR-HH
004240     ADD 1 TO W-CUR-DD
004250     .
004260 C620-99.
004270     EXIT.
004280 C630-CARRY-DAY SECTION.
004290 C630-00.
004300     SUBTRACT DIM-DAYS(C4-MM-SUB) FROM W-CUR-DD
004310     ADD 1 TO W-CUR-MM
004320     IF  W-CUR-MM > 12
004330         SUBTRACT 12 FROM W-CUR-MM
004340         ADD 1 TO W-CUR-YYYY
004350     END-IF
004360     MOVE W-CUR-MM TO C4-MM-SUB
004370     .
004380 C630-99.
004390     EXIT.
004400******************************************************************
004410* Temperatur-Satz schreiben
004420******************************************************************
004430 F200-WRITE-TEMP SECTION.
004440 F200-00.
004450     MOVE "TEMPERATURE " TO SR-SENSOR-TYPE
004460     MOVE W-TEMP          TO SR-VALUE
004470     MOVE "SIMULATOR       " TO SR-SOURCE
004480     WRITE GENRD-RECORD FROM SSF-SENSOR-READING
004490     ADD 1 TO C4-WRITE-CNT
004500     .
004510 F200-99.
004520     EXIT.
004530******************************************************************
004540* Feuchte-Satz schreiben
004550******************************************************************
004560 F300-WRITE-HUMID SECTION.
004570 F300-00.
004580     MOVE "HUMIDITY    " TO SR-SENSOR-TYPE
004590     MOVE W-HUMID         TO SR-VALUE
004600     MOVE "SIMULATOR       " TO SR-SOURCE
004610     WRITE GENRD-RECORD FROM SSF-SENSOR-READING
004620     ADD 1 TO C4-WRITE-CNT
004630     .
004640 F300-99.
004650     EXIT.
004660******************************************************************
004670* Bodenfeuchte-Satz schreiben
004680******************************************************************
004690 F400-WRITE-MOIST SECTION.
004700 F400-00.
004710     MOVE "MOISTURE    "          TO SR-SENSOR-TYPE
004720     MOVE PS-MOISTURE(C4-PLOT-IDX) TO SR-VALUE
004730     MOVE "SIMULATOR       "      TO SR-SOURCE
004740     WRITE GENRD-RECORD FROM SSF-SENSOR-READING
004750     ADD 1 TO C4-WRITE-CNT
004760     .
004770 F400-99.
004780     EXIT.
004790******************************************************************
004800* Nachlauf: Dateien schliessen, Laufstatistik anzeigen
004810******************************************************************
004820 B900-ENDE SECTION.
004830 B900-00.
004840     CLOSE GENPARM
004850     CLOSE GENERATED-READINGS
004860
004870     DISPLAY K-MODUL " STEPS GENERATED " C4-STEP-IDX
004880     DISPLAY K-MODUL " PLOTS PER STEP  " GP-PLOT-COUNT
004890     DISPLAY K-MODUL " RECORDS WRITTEN " C4-WRITE-CNT
004900     .
004910 B900-99.
004920     EXIT.

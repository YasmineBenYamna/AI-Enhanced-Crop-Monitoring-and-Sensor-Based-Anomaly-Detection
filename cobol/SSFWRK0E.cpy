000100*****************************************************************
000110* SSFWRK0E  --  Shared work tables: severity-grade lookup and
000120* the agent action-description table used when composing the
000130* recommendation explanation text
000140*
000150* Ver.    | Date       | By   | Comment
000160*---------|------------|------|----------------------------------
000170* A.00.00 | 1987-04-02 | RJH  | Original table - severity word
000180*         |            |      | to numeric grade, for the rule
000190*         |            |      | engine's highest-severity compare
000200* A.00.01 | 1990-06-05 | DPS  | Added the action-description
000210*         |            |      | table for the explanation writer
000220* A.00.02 | 2006-04-10 | PJM  | Action-description table now
000230*         |            |      | carries each description's real
000240*         |            |      | length, so the explanation writer
000250*         |            |      | can drop its generic trim loop,
000260*         |            |      | req WR-347
000270*****************************************************************
000280 01          SEV-TABLE-VALUES.
000290     05      FILLER              PIC X(10) VALUE "CRITICAL 4".
000300     05      FILLER              PIC X(10) VALUE "HIGH     3".
000310     05      FILLER              PIC X(10) VALUE "MEDIUM   2".
000320     05      FILLER              PIC X(10) VALUE "LOW      1".
000330     05      FILLER              PIC X(10) VALUE "NORMAL   0".
000340     05      FILLER              PIC X(02) VALUE SPACES.
000350 01          SEV-TABLE REDEFINES SEV-TABLE-VALUES.
000360     05      SEV-ENTRY OCCURS 5 TIMES INDEXED BY SEV-IDX.
000370        10   SEV-NAME            PIC X(09).
000380        10   SEV-GRADE            PIC 9(01).
000390     05      FILLER              PIC X(02).
000400*
000410 01          ACT-TABLE-VALUES.
000420     05      FILLER              PIC X(72) VALUE
000430         "IMMEDIATE-IRRIGATION-CHECK    Check irrigation syst"
000440-   "em for leak/fail   37".
000450     05      FILLER              PIC X(72) VALUE
000460         "IRRIGATION-CHECK              Check irrigation and "
000470-   "soil moisture      34".
000480     05      FILLER              PIC X(72) VALUE
000490         "HEAT-STRESS-MITIGATION        Increase irrigation, "
000500-   "add shade cover    36".
000510     05      FILLER              PIC X(72) VALUE
000520         "TEMPERATURE-MONITORING        Continue monitoring t"
000530-   "emperature         31".
000540     05      FILLER              PIC X(72) VALUE
000550         "DISEASE-PREVENTION            Improve air flow, dis"
000560-   "ease risk high     35".
000570     05      FILLER              PIC X(72) VALUE
000580         "HUMIDITY-MANAGEMENT           Increase humidity via"
000590-   " misting           29".
000600     05      FILLER              PIC X(72) VALUE
000610         "HUMIDITY-MONITORING           Continue monitoring h"
000620-   "umidity            28".
000630     05      FILLER              PIC X(72) VALUE
000640         "SENSOR-CHECK                  Inspect sensor for ma"
000650-   "lfunction          30".
000660     05      FILLER              PIC X(72) VALUE
000670         "MANUAL-INSPECTION             Perform manual field "
000680-   "inspection         31".
000690     05      FILLER              PIC X(72) VALUE
000700         "GENERAL-MONITORING            Continue routine plot"
000710-   " monitoring        32".
000720     05      FILLER              PIC X(72) VALUE
000730         "COMPREHENSIVE-INSPECTION      Conduct comprehensive"
000740-   " plot inspection   37".
000750 01          ACT-TABLE REDEFINES ACT-TABLE-VALUES.
000760     05      ACT-ENTRY OCCURS 11 TIMES INDEXED BY ACT-IDX.
000770        10   ACT-CODE            PIC X(30).
000780        10   ACT-DESC            PIC X(40).
000790        10   ACT-DESC-LEN        PIC 9(02).

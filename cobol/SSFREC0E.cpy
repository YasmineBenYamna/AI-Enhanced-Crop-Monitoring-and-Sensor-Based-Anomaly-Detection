000100*****************************************************************
000110* SSFREC0E  --  Agent-Recommendation record layout
000120*
000130* Ver.    | Date       | By   | Comment
000140*---------|------------|------|----------------------------------
000150* A.00.00 | 1987-03-11 | RJH  | Original layout - one recommend-
000160*         |            |      | ation record per anomaly event
000170* A.00.01 | 1996-02-05 | KLB  | RC-EXPLANATION widened to X(200)
000180*         |            |      | to hold the full composed text
000190*****************************************************************
000200 01          SSF-AGENT-RECOMMENDATION.
000210     05      RC-EVENT-ID         PIC  9(06).
000220     05      RC-PLOT-ID          PIC  9(04).
000230     05      RC-ACTION           PIC  X(30).
000240     05      RC-URGENCY          PIC  X(06).
000250     05      RC-CONFIDENCE       PIC  9V99.
000260     05      RC-RULE-NAME        PIC  X(20).
000270     05      RC-RULE-PRIORITY    PIC  9(02).
000280     05      RC-EXPLANATION      PIC  X(200).
000290     05      FILLER              PIC  X(02).

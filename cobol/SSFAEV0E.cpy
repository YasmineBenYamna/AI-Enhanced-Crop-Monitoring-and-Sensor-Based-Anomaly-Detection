000100*****************************************************************
000110* SSFAEV0E  --  Anomaly-Event record layout
000120*
000130* Ver.    | Date       | By   | Comment
000140*---------|------------|------|----------------------------------
000150* A.00.00 | 1987-03-04 | RJH  | Original layout - one unprocessed
000160*         |            |      | anomaly detection per record
000170* A.00.01 | 1994-09-19 | KLB  | AE-ANOMALY-TYPE widened to X(24)
000180*         |            |      | for the longer detector keywords
000190*****************************************************************
000200 01          SSF-ANOMALY-EVENT.
000210     05      AE-EVENT-ID         PIC  9(06).
000220     05      AE-PLOT-ID          PIC  9(04).
000230     05      AE-TIMESTAMP        PIC  9(12).
000240     05      AE-TIMESTAMP-R REDEFINES AE-TIMESTAMP.
000250        10   AE-TS-YYYYMMDD      PIC  9(08).
000260        10   AE-TS-HHMI          PIC  9(04).
000270     05      AE-ANOMALY-TYPE     PIC  X(24).
000280     05      AE-SEVERITY         PIC  X(08).
000290     05      AE-CONFIDENCE       PIC  9V99.
000300     05      FILLER              PIC  X(02).

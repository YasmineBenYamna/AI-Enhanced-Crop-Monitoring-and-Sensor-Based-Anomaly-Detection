000100*****************************************************************
000110* SSFSRR0E  --  Sensor-Reading record layout
000120*
000130* Ver.    | Date       | By   | Comment
000140*---------|------------|------|----------------------------------
000150* A.00.00 | 1987-02-11 | RJH  | Original layout - plot moisture,
000160*         |            |      | temperature and humidity feed
000170* A.00.01 | 1991-07-02 | DPS  | SR-SOURCE widened to X(16) to
000180*         |            |      | carry the longer simulator tags
000190* A.00.02 | 1998-11-30 | MKT  | Y2K - SR-TIMESTAMP widened to a
000200*         |            |      | 4-digit year (YYYYMMDDHHMM)
000210*****************************************************************
000220 01          SSF-SENSOR-READING.
000230     05      SR-PLOT-ID          PIC  9(04).
000240     05      SR-TIMESTAMP        PIC  9(12).
000250     05      SR-TIMESTAMP-R REDEFINES SR-TIMESTAMP.
000260        10   SR-TS-YYYYMMDD      PIC  9(08).
000270        10   SR-TS-HHMI          PIC  9(04).
000280     05      SR-SENSOR-TYPE      PIC  X(12).
000290     05      SR-VALUE            PIC S9(03)V99.
000300     05      SR-SOURCE           PIC  X(16).
000310     05      FILLER              PIC  X(02).
